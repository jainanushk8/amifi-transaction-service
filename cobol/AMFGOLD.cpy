000100*****************************************************************
000200* AMFGOLD.CPY                                                    *
000300* AMIFI BATCH SUITE - STATIC PERSONAL-GOAL DEFINITION TABLE      *
000400* THREE GOALS ONLY - LOADED AT COMPILE TIME, NEVER REWRITTEN.    *
000500* BUILT AS FILLER GROUPS REDEFINED INTO AN OCCURS TABLE, THE     *
000600* SAME WAY THE OLD TFSCNTRY MINI-TABLES WERE BUILT.              *
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - ORIGINAL   AMF0090
001100*                              3-ENTRY GOAL TABLE (SAVINGS, BILL
001200*                              PAYMENT, SPENDING LIMIT).
001300* AMF0104 30/01/2023 KDEVAN  - REQ 88123 - DEADLINES ROLLED        AMF0104
001400*                              FORWARD TO THE 2025 GOAL YEAR.
001500*****************************************************************
001600*
001700 01  AMB-GOAL-INIT-TABLE.
001800     05  FILLER.
001900         10  FILLER          PIC X(16)     VALUE "demo-savings".
002000         10  FILLER          PIC X(14)     VALUE "savings".
002100         10  FILLER          PIC X(30)
002200                             VALUE "Emergency Fund Savings".
002300         10  FILLER          PIC 9(09)V99  VALUE 50000.00.
002400         10  FILLER          PIC 9(09)V99  VALUE 15000.00.
002500         10  FILLER          PIC 9(08)     VALUE 20251231.
002600         10  FILLER          PIC X(15)     VALUE "credit".
002700         10  FILLER          PIC X(15)     VALUE "cashback".
002800         10  FILLER          PIC X(15)     VALUE "investment".
002900         10  FILLER          PIC X(15)     VALUE SPACES.
003000         10  FILLER          PIC X(01)     VALUE "Y".
003100     05  FILLER.
003200         10  FILLER          PIC X(16)     VALUE "cc-bill".
003300         10  FILLER          PIC X(14)     VALUE "bill_payment".
003400         10  FILLER          PIC X(30)
003500                             VALUE "Credit Card Bill Payment".
003600         10  FILLER          PIC 9(09)V99  VALUE 12450.00.
003700         10  FILLER          PIC 9(09)V99  VALUE 0.00.
003800         10  FILLER          PIC 9(08)     VALUE 20250930.
003900         10  FILLER          PIC X(15)     VALUE "bill".
004000         10  FILLER          PIC X(15)     VALUE "credit".
004100         10  FILLER          PIC X(15)     VALUE SPACES.
004200         10  FILLER          PIC X(15)     VALUE SPACES.
004300         10  FILLER          PIC X(01)     VALUE "Y".
004400     05  FILLER.
004500         10  FILLER          PIC X(16)     VALUE "monthly-budget".
004600         10  FILLER          PIC X(14)     VALUE "spending_limit".
004700         10  FILLER          PIC X(30)
004800                             VALUE "Monthly Spending Budget".
004900         10  FILLER          PIC 9(09)V99  VALUE 25000.00.
005000         10  FILLER          PIC 9(09)V99  VALUE 8000.00.
005100         10  FILLER          PIC 9(08)     VALUE 20250930.
005200         10  FILLER          PIC X(15)     VALUE "shopping".
005300         10  FILLER          PIC X(15)     VALUE "utilities".
005400         10  FILLER          PIC X(15)     VALUE "entertainment".
005500         10  FILLER          PIC X(15)     VALUE "food_dining".
005600         10  FILLER          PIC X(01)     VALUE "Y".
005700*
005800 01  AMB-GOAL-TABLE REDEFINES AMB-GOAL-INIT-TABLE.
005900     05  AMB-GOAL-ENTRY OCCURS 3 TIMES INDEXED BY AMB-GOAL-IDX.
006000         10  AMB-GOAL-ID              PIC X(16).
006100         10  AMB-GOAL-TYPE            PIC X(14).
006200         10  AMB-GOAL-NAME            PIC X(30).
006300         10  AMB-GOAL-TARGET-AMT      PIC 9(09)V99.
006400         10  AMB-GOAL-CURRENT-AMT     PIC 9(09)V99.
006500         10  AMB-GOAL-DEADLINE        PIC 9(08).
006600         10  AMB-GOAL-CATEGORY OCCURS 4 TIMES
006700                                      PIC X(15).
006800         10  AMB-GOAL-ACTIVE-FLAG     PIC X(01).
