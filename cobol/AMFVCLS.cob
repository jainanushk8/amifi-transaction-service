000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. AMFVCLS.
000400 AUTHOR. RNAIR.
000500 INSTALLATION. AMIFI DATA CENTRE.
000600 DATE-WRITTEN. 19 JUL 1991.
000700 DATE-COMPILED.
000800 SECURITY. AMIFI BATCH SUITE - INTERNAL USE ONLY.
000900*DESCRIPTION : TRANSACTION CLASSIFIER.  CALLED ONCE PER PARSED
001000*             TRANSACTION BY THE MAIN BATCH DRIVER (AMFBTCH),
001100*             AFTER THE SMS/E-MAIL PARSER HAS ACCEPTED THE LINE
001200*             AND BEFORE THE GOAL-IMPACT CALCULATOR RUNS.  TESTS
001300*             THE EIGHT CLASSIFICATION RULES IN FIXED ORDER,
001400*             FIRST HIT WINS, AND SETS THE INFORMATIONAL
001500*             SUBCATEGORY FLAG FOR THE THREE CATEGORIES THAT
001600*             CARRY ONE.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* AMF0018 19/07/1991 RNAIR   - STATEMENT RECONCILIATION SUITE -    AMF0018
002100*                          ORIGINAL VERSION.  SINGLE-RULE STAMP
002200*                          ROUTINE - COPIED THE MANUAL "CATEGORY"
002300*                          ENTRY FIELD FROM THE STATEMENT SCREEN
002400*                          THROUGH UNCHANGED.
002500*----------------------------------------------------------------
002600* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - REWRITTEN  AMF0090
002700*                          AS AN EIGHT-RULE CLASSIFIER, REPLACES
002800*                          THE OLD MANUAL "CATEGORY" ENTRY FIELD
002900*                          FOR GOOD.
003000*----------------------------------------------------------------
003100* AMF0104 30/01/2023 KDEVAN  - REQ 88123 - SUBCATEGORY FLAGS       AMF0104
003200*                          ADDED FOR THE REVISED TRANSACTION
003300*                          DETAIL LINE ON THE RUN REPORT.
003400*================================================================
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300         UPSI-0 IS UPSI-SWITCH-0
004400         ON STATUS IS U0-ON
004500         OFF STATUS IS U0-OFF.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                      PIC X(24) VALUE
005100         "** PROGRAM AMFVCLS  **".
005200*
005300 01  WK-C-UPPER-TEXT             PIC X(200).
005400 01  WK-C-UPPER-TEXT-R REDEFINES WK-C-UPPER-TEXT.
005500     05  WK-C-UPPER-TAB          PIC X(01) OCCURS 200 TIMES.
005600*
005700 01  WK-C-UPPER-MERCHANT         PIC X(30).
005800 01  WK-C-UPPER-MERCHANT-R REDEFINES WK-C-UPPER-MERCHANT.
005900     05  WK-C-MERCH-TAB          PIC X(01) OCCURS 30 TIMES.
006000*
006100 01  WK-C-SCAN-BEFORE            PIC X(200).
006200 01  WK-C-SCAN-DELIM             PIC X(20).
006300*
006400* GENERIC "CONTAINS A LITERAL" TEST - THE CALLER LOADS
006500* WK-C-TEST-TEXT AND WK-C-TEST-LITERAL/WK-N-TEST-LIT-LEN AND
006600* PERFORMS Y500-TEST-CONTAINS; RESULT COMES BACK IN
006700* WK-C-FOUND-SW.  ONE ROUTINE SERVES EVERY RULE BELOW.
006800*
006900 01  WK-C-TEST-TEXT              PIC X(200).
007000 01  WK-C-TEST-LITERAL           PIC X(20).
007100 01  WK-N-TEST-LIT-LEN           PIC 9(02) COMP.
007200 01  WK-C-FOUND-SW               PIC X(01).
007300     88  WK-C-FOUND-YES                  VALUE "Y".
007400     88  WK-C-FOUND-NO                   VALUE "N".
007500*
007600 01  WK-C-MATCHED-SW             PIC X(01) VALUE "N".
007700     88  WK-C-RULE-MATCHED               VALUE "Y".
007800
007900 LINKAGE SECTION.
008000*****************
008100 01  CLS-RAW-MESSAGE.
008200     COPY AMFRAWC REPLACING ==:PFX:== BY ==CLS==.
008300*
008400 01  AMB-TXN-RECORD.
008500     COPY AMFTXNC.
008600
008700****************************************************************
008800 PROCEDURE DIVISION USING CLS-RAW-MESSAGE, AMB-TXN-RECORD.
008900****************************************************************
009000 MAIN-MODULE.
009100     PERFORM B000-CLASSIFY-ROUTINE THRU B099-CLASSIFY-ROUTINE-EX.
009200     GOBACK.
009300
009400*----------------------------------------------------------------*
009500 B000-CLASSIFY-ROUTINE.
009600* EIGHT RULES, EVALUATED IN FIXED ORDER, FIRST HIT WINS
009700* (AMF0090).  A RULE THAT FALLS THROUGH LEAVES
009800* WK-C-MATCHED-SW ALONE SO THE NEXT RULE IN LINE IS TRIED.
009900*----------------------------------------------------------------*
010000     MOVE "N" TO WK-C-MATCHED-SW.
010100     MOVE CLS-RAW-SCAN-AREA TO WK-C-UPPER-TEXT (1:190).
010200     MOVE SPACES            TO WK-C-UPPER-TEXT (191:10).
010300     INSPECT WK-C-UPPER-TEXT CONVERTING
010400         "abcdefghijklmnopqrstuvwxyz" TO
010500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010600     MOVE AMB-TXN-MERCHANT TO WK-C-UPPER-MERCHANT.
010700     INSPECT WK-C-UPPER-MERCHANT CONVERTING
010800         "abcdefghijklmnopqrstuvwxyz" TO
010900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011000*
011100* RULE 1 - SHOPPING
011200     MOVE WK-C-UPPER-MERCHANT TO WK-C-TEST-TEXT.
011300     PERFORM B910-TEST-MERCHANT-1-OF-4.
011400     IF WK-C-RULE-MATCHED
011500         MOVE "shopping"       TO AMB-TXN-CATEGORY
011600         MOVE .90              TO AMB-TXN-CLASS-CONF
011700         GO TO B900-SET-SUBCATEGORY.
011800
011900* RULE 2 - UTILITIES
012000     PERFORM B920-TEST-UTILITIES-LIT.
012100     IF WK-C-RULE-MATCHED
012200         MOVE "utilities"      TO AMB-TXN-CATEGORY
012300         MOVE .95              TO AMB-TXN-CLASS-CONF
012400         GO TO B900-SET-SUBCATEGORY.
012500
012600* RULE 3 - ENTERTAINMENT
012700     PERFORM B930-TEST-ENTERTAIN-LIT.
012800     IF WK-C-RULE-MATCHED
012900         MOVE "entertainment"  TO AMB-TXN-CATEGORY
013000         MOVE .90              TO AMB-TXN-CLASS-CONF
013100         GO TO B900-SET-SUBCATEGORY.
013200
013300* RULE 4 - BILLS
013400     IF AMB-TXN-TYPE = "bill  "
013500         SET WK-C-RULE-MATCHED TO TRUE
013600         MOVE "bills"          TO AMB-TXN-CATEGORY
013700         MOVE .85              TO AMB-TXN-CLASS-CONF
013800         GO TO B900-SET-SUBCATEGORY.
013900
014000* RULE 5 - TRANSFER
014100     MOVE WK-C-UPPER-TEXT TO WK-C-TEST-TEXT.
014200     MOVE "UPI"  TO WK-C-TEST-LITERAL.
014300     MOVE 3      TO WK-N-TEST-LIT-LEN.
014400     PERFORM Y500-TEST-CONTAINS.
014500     IF WK-C-FOUND-YES
014600         SET WK-C-RULE-MATCHED TO TRUE
014700     ELSE
014800         MOVE "NEFT" TO WK-C-TEST-LITERAL
014900         MOVE 4      TO WK-N-TEST-LIT-LEN
015000         PERFORM Y500-TEST-CONTAINS
015100         IF WK-C-FOUND-YES
015200             SET WK-C-RULE-MATCHED TO TRUE
015300         END-IF
015400     END-IF.
015500     IF WK-C-RULE-MATCHED
015600         MOVE "transfer"       TO AMB-TXN-CATEGORY
015700         MOVE .80              TO AMB-TXN-CLASS-CONF
015800         GO TO B900-SET-SUBCATEGORY.
015900
016000* RULE 6 - FEE
016100     IF AMB-TXN-AMOUNT < 100
016200         MOVE WK-C-UPPER-TEXT   TO WK-C-TEST-TEXT
016300         MOVE "CREDIT CARD"     TO WK-C-TEST-LITERAL
016400         MOVE 11                TO WK-N-TEST-LIT-LEN
016500         PERFORM Y500-TEST-CONTAINS
016600         IF WK-C-FOUND-YES
016700             SET WK-C-RULE-MATCHED TO TRUE
016800             MOVE "fee"            TO AMB-TXN-CATEGORY
016900             MOVE .75              TO AMB-TXN-CLASS-CONF
017000             GO TO B900-SET-SUBCATEGORY
017100         END-IF
017200     END-IF.
017300
017400* RULE 7 - CASHBACK
017500     IF AMB-TXN-TYPE = "credit"
017600         MOVE WK-C-UPPER-TEXT   TO WK-C-TEST-TEXT
017700         MOVE "INTEREST"        TO WK-C-TEST-LITERAL
017800         MOVE 8                 TO WK-N-TEST-LIT-LEN
017900         PERFORM Y500-TEST-CONTAINS
018000         IF WK-C-FOUND-YES
018100             SET WK-C-RULE-MATCHED TO TRUE
018200             MOVE "cashback"       TO AMB-TXN-CATEGORY
018300             MOVE .90              TO AMB-TXN-CLASS-CONF
018400             GO TO B900-SET-SUBCATEGORY
018500         END-IF
018600     END-IF.
018700
018800* RULE 8 - OTHERWISE
018900     MOVE "other"          TO AMB-TXN-CATEGORY.
019000     MOVE .30              TO AMB-TXN-CLASS-CONF.
019100
019200 B900-SET-SUBCATEGORY.
019300     PERFORM B100-SET-SUBCATEGORY-FLAGS
019400        THRU B100-SET-SUBCATEGORY-FLAGS-EX.
019500 B099-CLASSIFY-ROUTINE-EX.
019600     EXIT.
019700
019800*----------------------------------------------------------------*
019900 B100-SET-SUBCATEGORY-FLAGS.
020000* INFORMATIONAL FLAG CARRIED ON THE TRANSACTION RECORD FOR THE
020100* REPORT WRITER (AMF0104) - AT MOST ONE FLAG PER TRANSACTION.
020200*----------------------------------------------------------------*
020300     MOVE SPACES TO AMB-TXN-SUBCAT-FLAG.
020400     IF AMB-TXN-CATEGORY = "shopping"
020500         IF AMB-TXN-AMOUNT > 2000
020600             MOVE "high_value_purchase" TO AMB-TXN-SUBCAT-FLAG
020700         ELSE
020800             MOVE WK-C-UPPER-TEXT     TO WK-C-TEST-TEXT
020900             MOVE "AMAZON"            TO WK-C-TEST-LITERAL
021000             MOVE 6                   TO WK-N-TEST-LIT-LEN
021100             PERFORM Y500-TEST-CONTAINS
021200             IF WK-C-FOUND-YES
021300                 MOVE "online_marketplace"
021400                                      TO AMB-TXN-SUBCAT-FLAG
021500             END-IF
021600         END-IF
021700     END-IF.
021800     IF AMB-TXN-CATEGORY = "utilities"
021900         IF AMB-TXN-AMOUNT > 1000
022000             MOVE "high_utility_bill" TO AMB-TXN-SUBCAT-FLAG
022100         END-IF
022200     END-IF.
022300     IF AMB-TXN-CATEGORY = "bills"
022400         MOVE "recurring_payment" TO AMB-TXN-SUBCAT-FLAG
022500         MOVE WK-C-UPPER-TEXT     TO WK-C-TEST-TEXT
022600         MOVE "DUE"               TO WK-C-TEST-LITERAL
022700         MOVE 3                   TO WK-N-TEST-LIT-LEN
022800         PERFORM Y500-TEST-CONTAINS
022900         IF WK-C-FOUND-YES
023000             MOVE "payment_reminder" TO AMB-TXN-SUBCAT-FLAG
023100         END-IF
023200     END-IF.
023300 B100-SET-SUBCATEGORY-FLAGS-EX.
023400     EXIT.
023500
023600*----------------------------------------------------------------*
023700 B910-TEST-MERCHANT-1-OF-4.
023800* RULE-1 SUPPORT - TESTS THE MERCHANT FIELD (ALREADY IN
023900* WK-C-TEST-TEXT) AGAINST EACH OF THE FOUR SHOPPING LITERALS,
024000* SHORT-CIRCUITING ON THE FIRST HIT.
024100*----------------------------------------------------------------*
024200     MOVE "AMAZON"   TO WK-C-TEST-LITERAL.
024300     MOVE 6          TO WK-N-TEST-LIT-LEN.
024400     PERFORM Y500-TEST-CONTAINS.
024500     IF NOT WK-C-FOUND-YES
024600         MOVE "FLIPKART" TO WK-C-TEST-LITERAL
024700         MOVE 8          TO WK-N-TEST-LIT-LEN
024800         PERFORM Y500-TEST-CONTAINS
024900     END-IF.
025000     IF NOT WK-C-FOUND-YES
025100         MOVE "MYNTRA"   TO WK-C-TEST-LITERAL
025200         MOVE 6          TO WK-N-TEST-LIT-LEN
025300         PERFORM Y500-TEST-CONTAINS
025400     END-IF.
025500     IF NOT WK-C-FOUND-YES
025600         MOVE "MALL"     TO WK-C-TEST-LITERAL
025700         MOVE 4          TO WK-N-TEST-LIT-LEN
025800         PERFORM Y500-TEST-CONTAINS
025900     END-IF.
026000     IF WK-C-FOUND-YES
026100         SET WK-C-RULE-MATCHED TO TRUE
026200     END-IF.
026300 B910-TEST-MERCHANT-1-OF-4-EX.
026400     EXIT.
026500
026600 B920-TEST-UTILITIES-LIT.
026700     MOVE WK-C-UPPER-MERCHANT TO WK-C-TEST-TEXT.
026800     MOVE "MSEB"        TO WK-C-TEST-LITERAL.
026900     MOVE 4             TO WK-N-TEST-LIT-LEN.
027000     PERFORM Y500-TEST-CONTAINS.
027100     IF NOT WK-C-FOUND-YES
027200         MOVE "ELECTRICITY" TO WK-C-TEST-LITERAL
027300         MOVE 11            TO WK-N-TEST-LIT-LEN
027400         PERFORM Y500-TEST-CONTAINS
027500     END-IF.
027600     IF NOT WK-C-FOUND-YES
027700         MOVE "GAS"      TO WK-C-TEST-LITERAL
027800         MOVE 3          TO WK-N-TEST-LIT-LEN
027900         PERFORM Y500-TEST-CONTAINS
028000     END-IF.
028100     IF NOT WK-C-FOUND-YES
028200         MOVE "WATER"    TO WK-C-TEST-LITERAL
028300         MOVE 5          TO WK-N-TEST-LIT-LEN
028400         PERFORM Y500-TEST-CONTAINS
028500     END-IF.
028600     IF WK-C-FOUND-YES
028700         SET WK-C-RULE-MATCHED TO TRUE
028800     END-IF.
028900 B920-TEST-UTILITIES-LIT-EX.
029000     EXIT.
029100
029200 B930-TEST-ENTERTAIN-LIT.
029300     MOVE WK-C-UPPER-MERCHANT TO WK-C-TEST-TEXT.
029400     MOVE "NETFLIX"     TO WK-C-TEST-LITERAL.
029500     MOVE 7             TO WK-N-TEST-LIT-LEN.
029600     PERFORM Y500-TEST-CONTAINS.
029700     IF NOT WK-C-FOUND-YES
029800         MOVE "SPOTIFY"  TO WK-C-TEST-LITERAL
029900         MOVE 7          TO WK-N-TEST-LIT-LEN
030000         PERFORM Y500-TEST-CONTAINS
030100     END-IF.
030200     IF NOT WK-C-FOUND-YES
030300         MOVE "PRIME"    TO WK-C-TEST-LITERAL
030400         MOVE 5          TO WK-N-TEST-LIT-LEN
030500         PERFORM Y500-TEST-CONTAINS
030600     END-IF.
030700     IF NOT WK-C-FOUND-YES
030800         MOVE "CINEMA"   TO WK-C-TEST-LITERAL
030900         MOVE 6          TO WK-N-TEST-LIT-LEN
031000         PERFORM Y500-TEST-CONTAINS
031100     END-IF.
031200     IF WK-C-FOUND-YES
031300         SET WK-C-RULE-MATCHED TO TRUE
031400     END-IF.
031500 B930-TEST-ENTERTAIN-LIT-EX.
031600     EXIT.
031700
031800*----------------------------------------------------------------*
031900 Y500-TEST-CONTAINS.
032000* GENERIC SUBSTRING-PRESENCE TEST.  WHEN THE DELIMITER LITERAL
032100* IS NOT FOUND IN THE SOURCE TEXT, UNSTRING LEAVES THE
032200* DELIMITER-IN FIELD AT SPACES - THAT IS THE "NOT FOUND" SIGNAL.
032300*----------------------------------------------------------------*
032400     MOVE "N" TO WK-C-FOUND-SW.
032500     UNSTRING WK-C-TEST-TEXT
032600         DELIMITED BY WK-C-TEST-LITERAL (1:WK-N-TEST-LIT-LEN)
032700         INTO WK-C-SCAN-BEFORE
032800         DELIMITER IN WK-C-SCAN-DELIM.
032900     IF WK-C-SCAN-DELIM NOT = SPACES
033000         MOVE "Y" TO WK-C-FOUND-SW
033100     END-IF.
033200 Y500-TEST-CONTAINS-EX.
033300     EXIT.
033400
033500******************************************************************
033600*************** END OF PROGRAM SOURCE - AMFVCLS ****************
033700******************************************************************
