000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. AMFBTCH.
000400 AUTHOR. RNAIR.
000500 INSTALLATION. AMIFI DATA CENTRE.
000600 DATE-WRITTEN. 14 MAR 1988.
000700 DATE-COMPILED.
000800 SECURITY. AMIFI BATCH SUITE - INTERNAL USE ONLY.
000900*DESCRIPTION : MAIN BATCH DRIVER FOR THE AMIFI TRANSACTION
001000*             PROCESSING RUN.  READS THE SMS ALERT FEED, THEN
001100*             THE E-MAIL ALERT FEED, CALLING THE MATCHING PARSER
001200*             (AMFVSMS/AMFVEML) ON EVERY LINE.  EVERY LINE THE
001300*             PARSER ACCEPTS IS PASSED IN TURN TO THE CLASSIFIER
001400*             (AMFVCLS), THE GOAL-IMPACT CALCULATOR (AMFVGOL) AND
001500*             THE IDEMPOTENT-POSTING ROUTINE (AMFVPST), THEN
001600*             WRITTEN TO THE TRANSACTION AND GOAL-IMPACT OUTPUT
001700*             FILES UNLESS THE POSTING ROUTINE FLAGS IT AS A
001800*             DUPLICATE OF A LINE ALREADY SEEN THIS RUN.  RUN
001900*             COUNTERS AND MONEY TOTALS ARE ACCUMULATED
002000*             THROUGHOUT AND PRINTED, ALONG WITH A DETAIL LINE
002100*             PER POSTED TRANSACTION/IMPACT AND A GOAL SUMMARY
002200*             SECTION, ON THE RUN REPORT.
002300*______________________________________________________________
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* AMF0002 14/03/1988 RNAIR   - STATEMENT RECONCILIATION SUITE -    AMF0002
002700*                          ORIGINAL VERSION.  DROVE THE OVERNIGHT
002800*                          STATEMENT FEED THROUGH THE SAME
002900*                          READ/VALIDATE/POST/REPORT SHAPE USED
003000*                          BELOW.
003100*----------------------------------------------------------------
003200* AMF0037 22/11/1998 RNAIR   - Y2K REMEDIATION - WK-C-BATCH-RUN-   AMF0037
003300*                          DATE AND EVERY DATE FIELD ON THE RUN
003400*                          REPORT WIDENED TO 4-DIGIT CENTURY.
003500*----------------------------------------------------------------
003600* AMF0058 09/06/2011 PSHARMA - SMS ALERT FEED PROJECT - DROPPED    AMF0058
003700*                          THE OLD STATEMENT FEED, DRIVER NOW
003800*                          READS THE ONLINE-BANKING SMS FEED AND
003900*                          CALLS AMFVSMS PER LINE.
004000*----------------------------------------------------------------
004100* AMF0071 04/02/2015 PSHARMA - E-MAIL ALERT FEED - SECOND INGEST   AMF0071
004200*                          LOOP ADDED FOR THE E-MAIL FEED,
004300*                          CALLING AMFVEML; COMMON POSTING TAIL
004400*                          FACTORED OUT SO BOTH FEEDS SHARE IT.
004500*----------------------------------------------------------------
004600* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - ADDED THE  AMF0090
004700*                          CLASSIFIER/GOAL-IMPACT/POSTING CALLS,
004800*                          THE GOAL-IMPACT OUTPUT FILE, AND THE
004900*                          GOAL-IMPACT-DETAIL AND GOAL-SUMMARY
005000*                          SECTIONS OF THE RUN REPORT.
005100*----------------------------------------------------------------
005200* AMF0104 30/01/2023 KDEVAN  - REQ 88123 - CREDIT/DEBIT RUN        AMF0104
005300*                          TOTALS NOW SPLIT BY TXN-TYPE INSTEAD
005400*                          OF BY SIGN (SEE B120 BELOW); DAY-
005500*                          SERIAL ROUTINE FOR THE GOAL SUMMARY
005600*                          CARRIED LOCALLY, IDENTICAL COPY TO
005700*                          THE ONE IN AMFVGOL (REQUIRED BY THE
005800*                          GOALS TEAM SPEC).
005900*================================================================
006000 EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-AS400.
006600 OBJECT-COMPUTER. IBM-AS400.
006700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006800         UPSI-0 IS UPSI-SWITCH-0
006900         ON STATUS IS U0-ON
007000         OFF STATUS IS U0-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SMS-INPUT-FILE ASSIGN TO SMSFEED
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS   IS WK-C-FILE-STATUS.
007700
007800     SELECT EMAIL-INPUT-FILE ASSIGN TO EMAILFD
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS   IS WK-C-FILE-STATUS.
008100
008200     SELECT TRANSACTION-OUTPUT-FILE ASSIGN TO TXNFILE
008300             ORGANIZATION IS SEQUENTIAL
008400             FILE STATUS   IS WK-C-FILE-STATUS.
008500
008600     SELECT GOAL-IMPACT-OUTPUT-FILE ASSIGN TO GIMFILE
008700             ORGANIZATION IS SEQUENTIAL
008800             FILE STATUS   IS WK-C-FILE-STATUS.
008900
009000     SELECT RUN-REPORT-FILE ASSIGN TO RPTFILE
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS   IS WK-C-FILE-STATUS.
009300
009400***************
009500 DATA DIVISION.
009600***************
009700 FILE SECTION.
009800**************
009900 FD  SMS-INPUT-FILE
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS WK-C-SMS-INPUT-RECORD.
010200 01  WK-C-SMS-INPUT-RECORD          PIC X(200).
010300
010400 FD  EMAIL-INPUT-FILE
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS WK-C-EMAIL-INPUT-RECORD.
010700 01  WK-C-EMAIL-INPUT-RECORD        PIC X(200).
010800
010900 FD  TRANSACTION-OUTPUT-FILE
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS AMB-TXN-RECORD.
011200 01  AMB-TXN-RECORD.
011300     COPY AMFTXNC.
011400
011500 FD  GOAL-IMPACT-OUTPUT-FILE
011600     LABEL RECORDS ARE OMITTED
011700     DATA RECORD IS AMB-GIM-RECORD.
011800 01  AMB-GIM-RECORD.
011900     COPY AMFGIMC.
012000
012100 FD  RUN-REPORT-FILE
012200     LABEL RECORDS ARE OMITTED
012300     DATA RECORD IS WK-C-RPT-RECORD.
012400 01  WK-C-RPT-RECORD                PIC X(132).
012500
012600 WORKING-STORAGE SECTION.
012700*************************
012800 01  FILLER                      PIC X(24) VALUE
012900         "** PROGRAM AMFBTCH  **".
013000*
013100     COPY AMFCOMW.
013200     COPY AMFGOLD.
013300*
013400*---------------------------------------------------------------*
013500* SHARED RAW-MESSAGE WORK AREA - THE LINE JUST READ FROM EITHER *
013600* FEED IS MOVED HERE BEFORE THE PARSE CALL, AND STAYS HERE FOR  *
013700* THE CLASSIFY/GOAL-IMPACT/POST CALLS THAT FOLLOW IT.           *
013800*---------------------------------------------------------------*
013900 01  WK-C-RAW-MESSAGE.
014000     COPY AMFRAWC REPLACING ==:PFX:== BY ==BTC==.
014100*
014200 01  LK-PARSE-CONTROL.
014300     05  LK-PC-RUN-DATE              PIC 9(08).
014400     05  LK-PC-RUN-TIME              PIC 9(04).
014500     05  LK-PC-STATUS                PIC X(01).
014600         88  LK-PC-ACCEPTED                  VALUE "Y".
014700         88  LK-PC-REJECTED                  VALUE "N".
014800*
014900 01  LK-GOAL-CONTROL.
015000     05  LK-GC-RUN-DATE              PIC 9(08).
015100*
015200 01  AMB-GIM-RESULT-AREA.
015300     COPY AMFGIRC.
015400*
015500 01  LK-POST-CONTROL.
015600     05  LK-PST-DUPLICATE-FLAG       PIC X(01).
015700         88  LK-PST-IS-DUPLICATE             VALUE "Y".
015800         88  LK-PST-NOT-DUPLICATE            VALUE "N".
015900*
016000*---------------------------------------------------------------*
016100* DAY-SERIAL WORK AREA FOR THE GOAL SUMMARY SECTION - SAME      *
016200* TECHNIQUE AS AMFVGOL PARA H000, KEPT LOCAL SO THIS DRIVER     *
016300* DOES NOT HAVE TO CALL BACK INTO AMFVGOL JUST TO FIND OUT HOW  *
016400* MANY DAYS ARE LEFT ON A GOAL (AMF0104).                       *
016500*---------------------------------------------------------------*
016600 01  WK-C-DATE-TO-SPLIT              PIC 9(08).
016700 01  WK-N-DEADLINE-SERIAL            PIC 9(07) COMP.
016800 01  WK-N-RUNDATE-SERIAL             PIC 9(07) COMP.
016900 01  WK-N-DAYS-REMAINING             PIC S9(05) COMP.
017000 01  WK-S-GOAL-PROGRESS              PIC S9V99.
017100
017200****************************************************************
017300 PROCEDURE DIVISION.
017400****************************************************************
017500 MAIN-MODULE.
017600     PERFORM A000-INITIALIZATION-ROUTINE
017700        THRU A099-INITIALIZATION-ROUTINE-EX.
017800     PERFORM B000-PROCESS-SMS-FILE
017900        THRU B099-PROCESS-SMS-FILE-EX.
018000     PERFORM C000-PROCESS-EMAIL-FILE
018100        THRU C099-PROCESS-EMAIL-FILE-EX.
018200     PERFORM F000-WRITE-GOAL-SUMMARY
018300        THRU F099-WRITE-GOAL-SUMMARY-EX.
018400     PERFORM G000-WRITE-RUN-TOTALS
018500        THRU G099-WRITE-RUN-TOTALS-EX.
018600     PERFORM Z000-END-PROGRAM-ROUTINE
018700        THRU Z999-END-PROGRAM-ROUTINE-EX.
018800     STOP RUN.
018900
019000*----------------------------------------------------------------*
019100 A000-INITIALIZATION-ROUTINE.
019200* OPENS EVERY FILE THIS RUN TOUCHES AND PRINTS THE REPORT
019300* HEADING.  ONE FILE-STATUS FIELD IS SHARED ACROSS ALL FIVE
019400* FILES, THE WAY TRFVTD2 SHARED ONE ACROSS TFSSTPL/TFSCNTRY/
019500* TFSBANK - CHECK IT IMMEDIATELY AFTER EACH I/O, BEFORE ANY
019600* OTHER I/O STATEMENT RUNS.
019700*----------------------------------------------------------------*
019800     OPEN INPUT  SMS-INPUT-FILE.
019900     IF NOT WK-C-SUCCESSFUL
020000         DISPLAY "AMFBTCH - OPEN FILE ERROR - SMS-INPUT-FILE"
020100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200         GO TO Y900-ABNORMAL-TERMINATION.
020300     OPEN INPUT  EMAIL-INPUT-FILE.
020400     IF NOT WK-C-SUCCESSFUL
020500         DISPLAY "AMFBTCH - OPEN FILE ERROR - EMAIL-INPUT-FILE"
020600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700         GO TO Y900-ABNORMAL-TERMINATION.
020800     OPEN OUTPUT TRANSACTION-OUTPUT-FILE.
020900     IF NOT WK-C-SUCCESSFUL
021000         DISPLAY
021100             "AMFBTCH - OPEN FILE ERROR - TRANSACTION-OUTPUT-FILE"
021200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300         GO TO Y900-ABNORMAL-TERMINATION.
021400     OPEN OUTPUT GOAL-IMPACT-OUTPUT-FILE.
021500     IF NOT WK-C-SUCCESSFUL
021600         DISPLAY
021700             "AMFBTCH - OPEN FILE ERROR - GOAL-IMPACT-OUTPUT-FILE"
021800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900         GO TO Y900-ABNORMAL-TERMINATION.
022000     OPEN OUTPUT RUN-REPORT-FILE.
022100     IF NOT WK-C-SUCCESSFUL
022200         DISPLAY "AMFBTCH - OPEN FILE ERROR - RUN-REPORT-FILE"
022300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022400         GO TO Y900-ABNORMAL-TERMINATION.
022500*
022600     MOVE WK-C-BATCH-RUN-DATE (1:4) TO WK-C-RPTH-RUN-DATE (1:4).
022700     MOVE "-"                       TO WK-C-RPTH-RUN-DATE (5:1).
022800     MOVE WK-C-BATCH-RUN-DATE (5:2) TO WK-C-RPTH-RUN-DATE (6:2).
022900     MOVE "-"                       TO WK-C-RPTH-RUN-DATE (8:1).
023000     MOVE WK-C-BATCH-RUN-DATE (7:2) TO WK-C-RPTH-RUN-DATE (9:2).
023100     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-HEADING.
023200 A099-INITIALIZATION-ROUTINE-EX.
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600 B000-PROCESS-SMS-FILE.
023700* DRIVES THE SMS FEED - READ, PARSE, AND (WHEN ACCEPTED) HAND
023800* OFF TO THE SHARED POSTING TAIL, UNTIL END OF FILE (AMF0058).
023900*----------------------------------------------------------------*
024000     PERFORM B100-READ-SMS-RECORD THRU B100-READ-SMS-RECORD-EX.
024100     PERFORM B200-HANDLE-ONE-SMS-LINE
024200        THRU B200-HANDLE-ONE-SMS-LINE-EX
024300          UNTIL WK-C-END-OF-FILE.
024400 B099-PROCESS-SMS-FILE-EX.
024500     EXIT.
024600
024700 B100-READ-SMS-RECORD.
024800     READ SMS-INPUT-FILE.
024900     IF WK-C-SUCCESSFUL
025000         ADD 1 TO WK-N-LINES-READ
025100     END-IF.
025200 B100-READ-SMS-RECORD-EX.
025300     EXIT.
025400
025500 B200-HANDLE-ONE-SMS-LINE.
025600     MOVE WK-C-SMS-INPUT-RECORD TO BTC-RAW-TEXT.
025700     MOVE WK-C-BATCH-RUN-DATE   TO LK-PC-RUN-DATE.
025800     MOVE WK-C-BATCH-RUN-TIME   TO LK-PC-RUN-TIME.
025900     CALL "AMFVSMS" USING WK-C-RAW-MESSAGE, AMB-TXN-RECORD,
026000                           LK-PARSE-CONTROL.
026100     IF LK-PC-ACCEPTED
026200         ADD 1 TO WK-N-LINES-PARSED
026300         PERFORM D000-PROCESS-ONE-TRANSACTION
026400            THRU D099-PROCESS-ONE-TRANSACTION-EX
026500     ELSE
026600         ADD 1 TO WK-N-LINES-REJECTED
026700     END-IF.
026800     PERFORM B100-READ-SMS-RECORD THRU B100-READ-SMS-RECORD-EX.
026900 B200-HANDLE-ONE-SMS-LINE-EX.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300 C000-PROCESS-EMAIL-FILE.
027400* DRIVES THE E-MAIL FEED - SAME SHAPE AS B000, ADDED AS A
027500* SEPARATE LOOP RATHER THAN A GENERIC "FEED TABLE" BECAUSE THE
027600* TWO FEEDS ARE STILL PHYSICALLY DIFFERENT FILES ON DIFFERENT
027700* SCHEDULES (AMF0071).
027800*----------------------------------------------------------------*
027900     PERFORM C100-READ-EMAIL-RECORD
028000        THRU C100-READ-EMAIL-RECORD-EX.
028100     PERFORM C200-HANDLE-ONE-EMAIL-LINE
028200        THRU C200-HANDLE-ONE-EMAIL-LINE-EX
028300          UNTIL WK-C-END-OF-FILE.
028400 C099-PROCESS-EMAIL-FILE-EX.
028500     EXIT.
028600
028700 C100-READ-EMAIL-RECORD.
028800     READ EMAIL-INPUT-FILE.
028900     IF WK-C-SUCCESSFUL
029000         ADD 1 TO WK-N-LINES-READ
029100     END-IF.
029200 C100-READ-EMAIL-RECORD-EX.
029300     EXIT.
029400
029500 C200-HANDLE-ONE-EMAIL-LINE.
029600     MOVE WK-C-EMAIL-INPUT-RECORD TO BTC-RAW-TEXT.
029700     MOVE WK-C-BATCH-RUN-DATE     TO LK-PC-RUN-DATE.
029800     MOVE WK-C-BATCH-RUN-TIME     TO LK-PC-RUN-TIME.
029900     CALL "AMFVEML" USING WK-C-RAW-MESSAGE, AMB-TXN-RECORD,
030000                           LK-PARSE-CONTROL.
030100     IF LK-PC-ACCEPTED
030200         ADD 1 TO WK-N-LINES-PARSED
030300         PERFORM D000-PROCESS-ONE-TRANSACTION
030400            THRU D099-PROCESS-ONE-TRANSACTION-EX
030500     ELSE
030600         ADD 1 TO WK-N-LINES-REJECTED
030700     END-IF.
030800     PERFORM C100-READ-EMAIL-RECORD THRU C100-READ-EMAIL-RECORD-EX.
030900 C200-HANDLE-ONE-EMAIL-LINE-EX.
031000     EXIT.
031100
031200*----------------------------------------------------------------*
031300 D000-PROCESS-ONE-TRANSACTION.
031400* COMMON TAIL FOR BOTH FEEDS ONCE AMB-TXN-RECORD HOLDS AN
031500* ACCEPTED TRANSACTION - CLASSIFY, SCORE GOAL IMPACT, CHECK FOR
031600* A DUPLICATE, THEN POST/REPORT UNLESS IT IS ONE (AMF0090).
031700*----------------------------------------------------------------*
031800     CALL "AMFVCLS" USING WK-C-RAW-MESSAGE, AMB-TXN-RECORD.
031900*
032000     MOVE WK-C-BATCH-RUN-DATE TO LK-GC-RUN-DATE.
032100     MOVE ZERO TO AMB-GIM-COUNT.
032200     CALL "AMFVGOL" USING WK-C-RAW-MESSAGE, AMB-TXN-RECORD,
032300                           LK-GOAL-CONTROL, AMB-GIM-RESULT-AREA.
032400*
032500     CALL "AMFVPST" USING WK-C-RAW-MESSAGE, AMB-TXN-RECORD,
032600                           LK-POST-CONTROL.
032700     IF LK-PST-IS-DUPLICATE
032800         ADD 1 TO WK-N-DUPS-SKIPPED
032900     ELSE
033000         ADD 1 TO WK-N-TXNS-POSTED
033100         PERFORM D100-ACCUMULATE-MONEY-TOTALS
033200            THRU D100-ACCUMULATE-MONEY-TOTALS-EX
033300         WRITE AMB-TXN-RECORD
033400         PERFORM D900-WRITE-DETAIL-LINES
033500            THRU D900-WRITE-DETAIL-LINES-EX
033600     END-IF.
033700 D099-PROCESS-ONE-TRANSACTION-EX.
033800     EXIT.
033900
034000 D100-ACCUMULATE-MONEY-TOTALS.
034100* TXN-TYPE "credit" ADDS TO THE CREDITS TOTAL; EVERY OTHER TYPE
034200* ("debit ", "bill  ", "other ") IS TREATED AS MONEY OUT AND
034300* ADDS TO THE DEBITS TOTAL (REQ 88123 - GOALS TEAM CONFIRMED
034400* BILL REMINDERS AND UNRECOGNISED LINES BOTH COUNT AS OUTGOING
034500* FOR THE TRAILER, AMF0104).
034600*----------------------------------------------------------------*
034700     IF AMB-TXN-TYPE = "credit"
034800         ADD AMB-TXN-AMOUNT TO WK-C-CREDITS-TOTAL
034900     ELSE
035000         ADD AMB-TXN-AMOUNT TO WK-C-DEBITS-TOTAL
035100     END-IF.
035200 D100-ACCUMULATE-MONEY-TOTALS-EX.
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600 D900-WRITE-DETAIL-LINES.
035700* ONE TRANSACTION DETAIL LINE, THEN ONE INDENTED IMPACT LINE PER
035800* SLOT AMFVGOL FILLED IN, EACH ALSO WRITTEN TO THE GOAL-IMPACT
035900* OUTPUT FILE (AMF0090).
036000*----------------------------------------------------------------*
036100     EVALUATE AMB-TXN-CHANNEL
036200         WHEN "sms  "
036300             MOVE "SMS  " TO WK-C-RPTT-CHANNEL
036400         WHEN OTHER
036500             MOVE "EMAIL" TO WK-C-RPTT-CHANNEL
036600     END-EVALUATE.
036700     MOVE AMB-TXN-ID       TO WK-C-RPTT-TXN-ID.
036800     MOVE AMB-TXN-TYPE     TO WK-C-RPTT-TYPE.
036900     MOVE AMB-TXN-CATEGORY TO WK-C-RPTT-CATEGORY.
037000     MOVE AMB-TXN-AMOUNT   TO WK-C-RPTT-AMOUNT.
037100     MOVE AMB-TXN-MERCHANT TO WK-C-RPTT-MERCHANT.
037200     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TXN-LINE.
037300*
037400     PERFORM D910-WRITE-ONE-IMPACT
037500        VARYING AMB-GIM-IDX FROM 1 BY 1
037600          UNTIL AMB-GIM-IDX > AMB-GIM-COUNT.
037700 D900-WRITE-DETAIL-LINES-EX.
037800     EXIT.
037900
038000 D910-WRITE-ONE-IMPACT.
038100     ADD 1 TO WK-N-IMPACTS-POSTED.
038200     MOVE SPACES                                  TO AMB-GIM-RECORD.
038300     MOVE AMB-TXN-ID                               TO AMB-GIM-TXN-ID.
038400     MOVE AMB-GIME-GOAL-ID (AMB-GIM-IDX)           TO AMB-GIM-GOAL-ID.
038500     MOVE AMB-GIME-GOAL-NAME (AMB-GIM-IDX)         TO
038600                                                    AMB-GIM-GOAL-NAME.
038700     MOVE AMB-GIME-IMPACT-SCORE (AMB-GIM-IDX)      TO
038800                                               AMB-GIM-IMPACT-SCORE.
038900     MOVE AMB-GIME-IMPACT-AMOUNT (AMB-GIM-IDX)     TO
039000                                              AMB-GIM-IMPACT-AMOUNT.
039100     MOVE AMB-GIME-NEW-PROGRESS (AMB-GIM-IDX)      TO
039200                                              AMB-GIM-NEW-PROGRESS.
039300     MOVE AMB-GIME-ACHIEVED-FLAG (AMB-GIM-IDX)     TO
039400                                              AMB-GIM-ACHIEVED-FLAG.
039500     MOVE AMB-GIME-AT-RISK-FLAG (AMB-GIM-IDX)      TO
039600                                               AMB-GIM-AT-RISK-FLAG.
039700     MOVE AMB-GIME-MESSAGE (AMB-GIM-IDX)           TO AMB-GIM-MESSAGE.
039800     WRITE AMB-GIM-RECORD.
039900*
040000     MOVE SPACES                     TO WK-C-RPT-IMPACT-LINE.
040100     MOVE AMB-GIM-GOAL-NAME           TO WK-C-RPTI-GOAL-NAME.
040200     MOVE AMB-GIM-IMPACT-SCORE        TO WK-C-RPTI-SCORE.
040300     COMPUTE WK-C-ED-PERCENT ROUNDED =
040400             AMB-GIM-NEW-PROGRESS * 100.
040500     MOVE WK-C-ED-PERCENT              TO WK-C-RPTI-PROGRESS-PCT.
040600* THE MESSAGE TEXT HAS BEEN CARRIED AS TWO 40-BYTE HALVES SINCE
040700* REQ 88123 (SEE AMFGIMC MSG-HEAD/MSG-TAIL) - REJOIN THEM HERE
040800* RATHER THAN READING THE WHOLE-FIELD VIEW.
040900     MOVE AMB-GIM-MSG-HEAD            TO WK-C-RPTI-MESSAGE (1:40).
041000     MOVE AMB-GIM-MSG-TAIL            TO WK-C-RPTI-MESSAGE (41:40).
041100     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-IMPACT-LINE.
041200 D910-WRITE-ONE-IMPACT-EX.
041300     EXIT.
041400
041500*----------------------------------------------------------------*
041600 F000-WRITE-GOAL-SUMMARY.
041700* ONE LINE PER STATIC GOAL, IN TABLE ORDER, ONCE BOTH FEEDS ARE
041800* FULLY PROCESSED (AMF0090).  PROGRESS IS THE STARTING BALANCE
041900* ONLY - THE GOAL TABLE IS NEVER UPDATED BY THIS RUN, SAME RULE
042000* AMFVGOL FOLLOWS.
042100*----------------------------------------------------------------*
042200     PERFORM F010-WRITE-ONE-GOAL-LINE
042300        VARYING AMB-GOAL-IDX FROM 1 BY 1
042400          UNTIL AMB-GOAL-IDX > 3.
042500 F099-WRITE-GOAL-SUMMARY-EX.
042600     EXIT.
042700
042800 F010-WRITE-ONE-GOAL-LINE.
042802*                    REQ 88123 - "FOR EACH ACTIVE GOAL" - SAME
042803*                    ACTIVE-FLAG TEST AMFVGOL'S OWN
042804*                    C000-EVALUATE-ONE-GOAL USES FOR IMPACT
042805*                    SCORING, SO A RETIRED GOAL DROPS OUT OF
042806*                    THE SUMMARY REPORT THE SAME WAY IT DROPS
042807*                    OUT OF IMPACT MATCHING.
042808     IF AMB-GOAL-ACTIVE-FLAG (AMB-GOAL-IDX) NOT = "Y"
042809         GO TO F010-WRITE-ONE-GOAL-LINE-EX.
042810     MOVE SPACES TO WK-C-RPT-GOAL-LINE.
042820     MOVE AMB-GOAL-NAME (AMB-GOAL-IDX)   TO WK-C-RPTG-NAME.
042830     MOVE AMB-GOAL-TYPE (AMB-GOAL-IDX)   TO WK-C-RPTG-TYPE.
042840     COMPUTE WK-S-GOAL-PROGRESS ROUNDED =
042850             AMB-GOAL-CURRENT-AMT (AMB-GOAL-IDX)
042860              / AMB-GOAL-TARGET-AMT (AMB-GOAL-IDX).
042870*                    REQ 88123 - PROGRESS CLAMPED AT 1.00, AN
042880*                    OVERFUNDED GOAL DOES NOT REPORT PAST 100%.
042890     IF WK-S-GOAL-PROGRESS > 1.00
042900         MOVE 1.00 TO WK-S-GOAL-PROGRESS
042910     END-IF.
043000     COMPUTE WK-C-ED-PERCENT ROUNDED = WK-S-GOAL-PROGRESS * 100.
043100     MOVE WK-C-ED-PERCENT                 TO WK-C-RPTG-PROGRESS-PCT.
043200     MOVE AMB-GOAL-CURRENT-AMT (AMB-GOAL-IDX) TO WK-C-RPTG-CURRENT.
043300     MOVE AMB-GOAL-TARGET-AMT (AMB-GOAL-IDX)  TO WK-C-RPTG-TARGET.
043400*
043500     MOVE AMB-GOAL-DEADLINE (AMB-GOAL-IDX) TO WK-C-DATE-TO-SPLIT.
043600     PERFORM H050-COMPUTE-DAYS-REMAINING
043700        THRU H050-COMPUTE-DAYS-REMAINING-EX.
043800     MOVE WK-N-DAYS-REMAINING            TO WK-C-RPTG-DAYS-LEFT.
043900*
044000*                    REQ 88123 - ON-TRACK IS ONLY MEANINGFUL
044010*                    WITH MORE THAN 30 DAYS LEFT ON THE GOAL;
044020*                    INSIDE THAT WINDOW THE FIELD IS LEFT BLANK
044030*                    RATHER THAN GUESS AT A STATE THE GOALS
044040*                    TEAM NEVER DEFINED FOR THIS REPORT LINE.
044100     IF WK-N-DAYS-REMAINING > 30
044200         IF WK-S-GOAL-PROGRESS >= 0.50
044300             MOVE "ON TRACK    "  TO WK-C-RPTG-ON-TRACK
044400         ELSE
044500             MOVE "NOT ON TRACK" TO WK-C-RPTG-ON-TRACK
044600         END-IF
044700     ELSE
044800         MOVE SPACES TO WK-C-RPTG-ON-TRACK
044900     END-IF.
045000     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-GOAL-LINE.
045500 F010-WRITE-ONE-GOAL-LINE-EX.
045600     EXIT.
045700
045800*----------------------------------------------------------------*
045900 G000-WRITE-RUN-TOTALS.
046000* THE RUN-TOTALS TRAILER - EIGHT LINES, ONE COUNTER OR MONEY
046100* TOTAL PER LINE, SAME ORDER AS THE GOALS TEAM SPEC (AMF0090).
046200*----------------------------------------------------------------*
046300     MOVE "LINES READ.................."     TO WK-C-RPTX-LABEL.
046400     MOVE WK-N-LINES-READ                     TO WK-C-RPTX-VALUE.
046500     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
046600     MOVE "LINES PARSED................."     TO WK-C-RPTX-LABEL.
046700     MOVE WK-N-LINES-PARSED                   TO WK-C-RPTX-VALUE.
046800     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
046900     MOVE "LINES REJECTED..............."     TO WK-C-RPTX-LABEL.
047000     MOVE WK-N-LINES-REJECTED                 TO WK-C-RPTX-VALUE.
047100     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
047200     MOVE "DUPLICATES SKIPPED..........."     TO WK-C-RPTX-LABEL.
047300     MOVE WK-N-DUPS-SKIPPED                   TO WK-C-RPTX-VALUE.
047400     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
047500     MOVE "TRANSACTIONS POSTED.........."     TO WK-C-RPTX-LABEL.
047600     MOVE WK-N-TXNS-POSTED                    TO WK-C-RPTX-VALUE.
047700     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
047800     MOVE "IMPACTS POSTED..............."     TO WK-C-RPTX-LABEL.
047900     MOVE WK-N-IMPACTS-POSTED                 TO WK-C-RPTX-VALUE.
048000     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
048100     MOVE "TOTAL CREDITS AMOUNT........."     TO WK-C-RPTX-LABEL.
048200     MOVE WK-C-CREDITS-TOTAL                  TO WK-C-RPTX-VALUE.
048300     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
048400     MOVE "TOTAL DEBITS AMOUNT.........."     TO WK-C-RPTX-LABEL.
048500     MOVE WK-C-DEBITS-TOTAL                   TO WK-C-RPTX-VALUE.
048600     WRITE WK-C-RPT-RECORD FROM WK-C-RPT-TOTALS-LINE.
048700 G099-WRITE-RUN-TOTALS-EX.
048800     EXIT.
048900
049000*---------------------------------------------------------------*
049100*                   PROGRAM SUBROUTINE                         *
049200*---------------------------------------------------------------*
049300 Y900-ABNORMAL-TERMINATION.
049400     PERFORM Z000-END-PROGRAM-ROUTINE.
049500     STOP RUN.
049600
049700 Z000-END-PROGRAM-ROUTINE.
049800     CLOSE SMS-INPUT-FILE
049900           EMAIL-INPUT-FILE
050000           TRANSACTION-OUTPUT-FILE
050100           GOAL-IMPACT-OUTPUT-FILE
050200           RUN-REPORT-FILE.
050300     IF NOT WK-C-SUCCESSFUL
050400         DISPLAY "AMFBTCH - CLOSE FILE ERROR"
050500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050600     END-IF.
050700 Z999-END-PROGRAM-ROUTINE-EX.
050800     EXIT.
050900
051000*----------------------------------------------------------------*
051100 H050-COMPUTE-DAYS-REMAINING.
051200* WK-C-DATE-TO-SPLIT MUST ALREADY HOLD THE DEADLINE ON ENTRY.
051300* RETURNS DEADLINE-MINUS-RUN-DATE (SIGNED, MAY BE NEGATIVE) IN
051400* WK-N-DAYS-REMAINING.  IDENTICAL TECHNIQUE TO AMFVGOL PARA
051500* H050/H100/H000 (AMF0104).
051600*----------------------------------------------------------------*
051700     PERFORM H100-SPLIT-AND-SERIAL THRU H100-SPLIT-AND-SERIAL-EX.
051800     MOVE WK-N-DTW-SERIAL TO WK-N-DEADLINE-SERIAL.
051900     MOVE WK-C-BATCH-RUN-DATE TO WK-C-DATE-TO-SPLIT.
052000     PERFORM H100-SPLIT-AND-SERIAL THRU H100-SPLIT-AND-SERIAL-EX.
052100     MOVE WK-N-DTW-SERIAL TO WK-N-RUNDATE-SERIAL.
052200     COMPUTE WK-N-DAYS-REMAINING =
052300             WK-N-DEADLINE-SERIAL - WK-N-RUNDATE-SERIAL.
052400 H050-COMPUTE-DAYS-REMAINING-EX.
052500     EXIT.
052600
052700 H100-SPLIT-AND-SERIAL.
052800     MOVE WK-C-DATE-TO-SPLIT (1:4) TO WK-N-DTW-YEAR.
052900     MOVE WK-C-DATE-TO-SPLIT (5:2) TO WK-N-DTW-MONTH.
053000     MOVE WK-C-DATE-TO-SPLIT (7:2) TO WK-N-DTW-DAY.
053100     PERFORM H000-COMPUTE-DAY-SERIAL THRU H000-COMPUTE-DAY-SERIAL-EX.
053200 H100-SPLIT-AND-SERIAL-EX.
053300     EXIT.
053400
053500*----------------------------------------------------------------*
053600 H000-COMPUTE-DAY-SERIAL.
053700* MANUAL GREGORIAN DAY-SERIAL - THIS SHOP DID NOT HAVE FUNCTION
053800* INTEGER-OF-DATE ON THE 1988 COMPILER AND STILL DOESN'T USE IT
053900* (AMF0104).  INPUT WK-N-DTW-YEAR/MONTH/DAY, OUTPUT
054000* WK-N-DTW-SERIAL.  ONLY DAY DIFFERENCES ARE EVER TAKEN SO THE
054100* EPOCH ITSELF DOES NOT MATTER.
054200*----------------------------------------------------------------*
054300     MOVE "N" TO WK-N-DTW-LEAP-SWITCH.
054400     DIVIDE WK-N-DTW-YEAR BY 4   GIVING WK-N-DTW-LEAP-DAYS
054500                                 REMAINDER WK-N-DTW-CHK4.
054600     DIVIDE WK-N-DTW-YEAR BY 100 GIVING WK-N-DTW-LEAP-DAYS
054700                                 REMAINDER WK-N-DTW-CHK100.
054800     DIVIDE WK-N-DTW-YEAR BY 400 GIVING WK-N-DTW-LEAP-DAYS
054900                                 REMAINDER WK-N-DTW-CHK400.
055000     IF WK-N-DTW-CHK4 = ZERO
055100         IF WK-N-DTW-CHK100 NOT = ZERO OR WK-N-DTW-CHK400 = ZERO
055200             SET WK-N-DTW-IS-LEAP-YEAR TO TRUE
055300         END-IF
055400     END-IF.
055500     COMPUTE WK-N-DTW-CHK4   = (WK-N-DTW-YEAR - 1) / 4.
055600     COMPUTE WK-N-DTW-CHK100 = (WK-N-DTW-YEAR - 1) / 100.
055700     COMPUTE WK-N-DTW-CHK400 = (WK-N-DTW-YEAR - 1) / 400.
055800     COMPUTE WK-N-DTW-LEAP-DAYS =
055900             WK-N-DTW-CHK4 - WK-N-DTW-CHK100 + WK-N-DTW-CHK400.
056000     COMPUTE WK-N-DTW-SERIAL =
056100             ((WK-N-DTW-YEAR - 1) * 365) + WK-N-DTW-LEAP-DAYS
056200              + WK-N-CUM-DAYS-TAB (WK-N-DTW-MONTH) + WK-N-DTW-DAY.
056300     IF WK-N-DTW-IS-LEAP-YEAR AND WK-N-DTW-MONTH > 2
056400         ADD 1 TO WK-N-DTW-SERIAL
056500     END-IF.
056600 H000-COMPUTE-DAY-SERIAL-EX.
056700     EXIT.
056800
056900******************************************************************
057000*************** END OF PROGRAM SOURCE - AMFBTCH ****************
057100******************************************************************
