000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. AMFVGOL.
000400 AUTHOR. RNAIR.
000500 INSTALLATION. AMIFI DATA CENTRE.
000600 DATE-WRITTEN. 22 OCT 1992.
000700 DATE-COMPILED.
000800 SECURITY. AMIFI BATCH SUITE - INTERNAL USE ONLY.
000900*DESCRIPTION : GOAL IMPACT CALCULATOR.  CALLED ONCE PER POSTED
001000*             TRANSACTION BY THE MAIN BATCH DRIVER (AMFBTCH),
001100*             AFTER AMFVCLS HAS SET THE CATEGORY.  LOOPS THE
001200*             THREE STATIC PERSONAL GOALS (AMFGOLD TABLE) IN
001300*             FIXED ORDER, TESTS RELEVANCE, AND FOR EACH
001400*             RELEVANT GOAL BUILDS ONE IMPACT SLOT IN THE
001500*             RESULT AREA RETURNED TO THE CALLER.  NOTE - THE
001600*             GOAL TABLE'S CURRENT-AMOUNT IS THE STARTING
001700*             BALANCE ONLY AND IS NEVER UPDATED BY THIS
001800*             ROUTINE; EVERY TRANSACTION IS SCORED AGAINST THE
001900*             SAME STARTING POINT (BY DESIGN - SEE AMF0090
002000*             AND THE PROJECT SPEC HELD BY THE GOALS TEAM).
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* AMF0024 22/10/1992 RNAIR   - STATEMENT RECONCILIATION SUITE -    AMF0024
002500*                          ORIGINAL VERSION.  BALANCE-PROJECTION
002600*                          ROUTINE, POSTED AN AMOUNT AGAINST A
002700*                          LEDGER BALANCE AND DERIVED A NEW RATIO.
002800*----------------------------------------------------------------
002900* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - REWRITTEN  AMF0090
003000*                          AS THE THREE-GOAL IMPACT SCORING
003100*                          ROUTINE.
003200*----------------------------------------------------------------
003300* AMF0104 30/01/2023 KDEVAN  - REQ 88123 - CLAMPED THE CC-BILL     AMF0104
003400*                          NEW-PROGRESS FIELD TO ZERO MINIMUM
003500*                          (FIELD IS UNSIGNED ON THE OUTPUT
003600*                          FILE); DAY-SERIAL ROUTINE LIFTED OUT
003700*                          TO ITS OWN PARAGRAPH SO AMFBTCH COULD
003800*                          CARRY AN IDENTICAL COPY FOR THE GOAL
003900*                          SUMMARY SECTION.
004000*================================================================
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004900         UPSI-0 IS UPSI-SWITCH-0
005000         ON STATUS IS U0-ON
005100         OFF STATUS IS U0-OFF.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                      PIC X(24) VALUE
005700         "** PROGRAM AMFVGOL  **".
005800*
005900     COPY AMFGOLD.
006000*
006100 01  WK-C-UPPER-TEXT             PIC X(200).
006200 01  WK-C-UPPER-TEXT-R REDEFINES WK-C-UPPER-TEXT.
006300     05  WK-C-UPPER-TAB          PIC X(01) OCCURS 200 TIMES.
006400*
006500 01  WK-C-SCAN-BEFORE            PIC X(200).
006600 01  WK-C-SCAN-DISCARD           PIC X(200).
006700 01  WK-C-SCAN-DELIM             PIC X(20).
006800 01  WK-C-TEST-LITERAL           PIC X(20).
006900 01  WK-N-TEST-LIT-LEN           PIC 9(02) COMP.
007000 01  WK-C-FOUND-SW               PIC X(01).
007100     88  WK-C-FOUND-YES                  VALUE "Y".
007200*
007300 01  WK-C-RELEVANT-SW            PIC X(01).
007400     88  WK-C-RELEVANT-YES               VALUE "Y".
007500 01  WK-N-CAT-IDX                PIC 9(02) COMP.
007600*
007700*----------------------------------------------------------------
007800* DAY-SERIAL WORK AREA - CUM-DAYS TABLE, SAME SHAPE AS THE
007900* COMMON COPY BUT KEPT LOCAL SINCE THIS PROGRAM DOES NOT PULL
008000* IN THE REST OF AMFCOMW (REPORT LINES, RUN COUNTERS, ETC.
008100* BELONG TO THE BATCH DRIVER, NOT TO A CALLED SUBROUTINE).
008200*----------------------------------------------------------------
008300 01  WK-N-CUM-DAYS-INIT.
008400     05  FILLER                  PIC 9(03) VALUE 000.
008500     05  FILLER                  PIC 9(03) VALUE 031.
008600     05  FILLER                  PIC 9(03) VALUE 059.
008700     05  FILLER                  PIC 9(03) VALUE 090.
008800     05  FILLER                  PIC 9(03) VALUE 120.
008900     05  FILLER                  PIC 9(03) VALUE 151.
009000     05  FILLER                  PIC 9(03) VALUE 181.
009100     05  FILLER                  PIC 9(03) VALUE 212.
009200     05  FILLER                  PIC 9(03) VALUE 243.
009300     05  FILLER                  PIC 9(03) VALUE 273.
009400     05  FILLER                  PIC 9(03) VALUE 304.
009500     05  FILLER                  PIC 9(03) VALUE 334.
009600 01  WK-N-CUM-DAYS REDEFINES WK-N-CUM-DAYS-INIT.
009700     05  WK-N-CUM-DAYS-TAB       PIC 9(03) OCCURS 12 TIMES
009800                                  INDEXED BY WK-N-CUM-IDX.
009900*
010000 01  WK-N-DATE-WORK.
010100     05  WK-N-DTW-YEAR           PIC 9(04) COMP.
010200     05  WK-N-DTW-MONTH          PIC 9(02) COMP.
010300     05  WK-N-DTW-DAY            PIC 9(02) COMP.
010400     05  WK-N-DTW-LEAP-DAYS      PIC 9(07) COMP.
010500     05  WK-N-DTW-SERIAL         PIC 9(07) COMP.
010600     05  WK-N-DTW-CHK4           PIC 9(04) COMP.
010700     05  WK-N-DTW-CHK100         PIC 9(04) COMP.
010800     05  WK-N-DTW-CHK400         PIC 9(04) COMP.
010900     05  WK-N-DTW-LEAP-SWITCH    PIC X(01) VALUE "N".
011000         88  WK-N-DTW-IS-LEAP-YEAR       VALUE "Y".
011100*
011200 01  WK-C-DATE-TO-SPLIT          PIC 9(08).
011300 01  WK-N-DEADLINE-SERIAL        PIC 9(07) COMP.
011400 01  WK-N-RUNDATE-SERIAL         PIC 9(07) COMP.
011500 01  WK-N-DAYS-REMAINING         PIC S9(05) COMP.
011600*
011700 01  WK-S-CALC-FIELDS.
011800     05  WK-S-CALC-SCORE         PIC S9V99.
011900     05  WK-S-CALC-RATIO         PIC S9V99.
012000     05  WK-S-CALC-REMAINING     PIC S9(09)V99.
012100     05  WK-N-EDIT-PCT           PIC 999 COMP.
012200 01  WK-C-ED-AMOUNT              PIC Z(7)9.99.
012300 01  WK-C-ED-PCT                 PIC ZZ9.
012400*
012500 01  WK-C-MESSAGE-WORK           PIC X(80).
012600 01  WK-C-MESSAGE-SCRATCH        PIC X(80).
012700 01  WK-N-MSG-LEN                PIC 9(03) COMP.
012800 01  WK-N-SCAN-IDX                PIC 9(03) COMP.
012900*
013000* ONE IMPACT'S WORTH OF SCRATCH FIELDS - BUILT UP BY WHICHEVER
013100* OF D000/E000/G000 RAN, THEN COPIED INTO THE NEXT RESULT-AREA
013200* SLOT BY Y400 BELOW.  KEEPS THE ARITHMETIC PARAGRAPHS FREE OF
013300* AMB-GIM-IDX SUBSCRIPTS UNTIL THE VERY LAST STEP.
013400 01  WK-C-IMPACT-SCRATCH.
013500     05  WK-C-IMP-SCORE          PIC S9V99.
013600     05  WK-C-IMP-AMOUNT         PIC S9(09)V99.
013700     05  WK-C-IMP-PROGRESS       PIC 9V99.
013800     05  WK-C-IMP-ACHIEVED       PIC X(01).
013900     05  WK-C-IMP-AT-RISK        PIC X(01).
014000     05  WK-C-IMP-MESSAGE        PIC X(80).
014100
014200 LINKAGE SECTION.
014300*****************
014400 01  GOL-RAW-MESSAGE.
014500     COPY AMFRAWC REPLACING ==:PFX:== BY ==GOL==.
014600*
014700 01  AMB-TXN-RECORD.
014800     COPY AMFTXNC.
014900*
015000 01  LK-GOAL-CONTROL.
015100     05  LK-GC-RUN-DATE          PIC 9(08).
015200*
015300 01  AMB-GIM-RESULT-AREA.
015400     COPY AMFGIRC.
015500
015600****************************************************************
015700 PROCEDURE DIVISION USING GOL-RAW-MESSAGE, AMB-TXN-RECORD,
015800                           LK-GOAL-CONTROL, AMB-GIM-RESULT-AREA.
015900****************************************************************
016000 MAIN-MODULE.
016100     PERFORM B000-CALCULATE-GOAL-IMPACTS
016200        THRU B099-CALCULATE-GOAL-IMPACTS-EX.
016300     GOBACK.
016400
016500*----------------------------------------------------------------*
016600 B000-CALCULATE-GOAL-IMPACTS.
016700* LOOPS THE THREE GOALS IN TABLE ORDER - SAVINGS, CC-BILL,
016800* MONTHLY-BUDGET (AMF0090).  THE TABLE ORDER, NOT THE GOAL-ID,
016900* DRIVES WHICH RULE SET APPLIES (SEE C000).
017000*----------------------------------------------------------------*
017100     MOVE ZERO   TO AMB-GIM-COUNT.
017200     MOVE GOL-RAW-SCAN-AREA TO WK-C-UPPER-TEXT (1:190).
017300     MOVE SPACES            TO WK-C-UPPER-TEXT (191:10).
017400     INSPECT WK-C-UPPER-TEXT CONVERTING
017500         "abcdefghijklmnopqrstuvwxyz" TO
017600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017700     PERFORM C000-EVALUATE-ONE-GOAL THRU C099-EVALUATE-ONE-GOAL-EX
017800        VARYING AMB-GOAL-IDX FROM 1 BY 1
017900          UNTIL AMB-GOAL-IDX > 3.
018000 B099-CALCULATE-GOAL-IMPACTS-EX.
018100     EXIT.
018200
018300*----------------------------------------------------------------*
018400 C000-EVALUATE-ONE-GOAL.
018500*----------------------------------------------------------------*
018600     IF AMB-GOAL-ACTIVE-FLAG (AMB-GOAL-IDX) NOT = "Y"
018700         GO TO C099-EVALUATE-ONE-GOAL-EX.
018800     PERFORM F000-CHECK-RELEVANCE THRU F099-CHECK-RELEVANCE-EX.
018900     IF NOT WK-C-RELEVANT-YES
019000         GO TO C099-EVALUATE-ONE-GOAL-EX.
019100     IF AMB-GOAL-IDX = 1
019200         PERFORM D000-SAVINGS-IMPACT THRU D099-SAVINGS-IMPACT-EX
019300     ELSE
019400         IF AMB-GOAL-IDX = 2
019500             PERFORM E000-BILL-PAYMENT-IMPACT
019600                THRU E099-BILL-PAYMENT-IMPACT-EX
019700         ELSE
019800             PERFORM G000-SPENDING-LIMIT-IMPACT
019900                THRU G099-SPENDING-LIMIT-IMPACT-EX
020000         END-IF
020100     END-IF.
020200 C099-EVALUATE-ONE-GOAL-EX.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600 F000-CHECK-RELEVANCE.
020700* A GOAL IS RELEVANT WHEN THE TRANSACTION TYPE OR CATEGORY
020800* MATCHES ONE OF THE GOAL'S FOUR CATEGORY SLOTS, OR (BILL-
020900* PAYMENT GOALS ONLY) THE RAW TEXT SAYS "REMINDER", OR (THE
021000* CC-BILL GOAL SPECIFICALLY) THE RAW TEXT SAYS "CREDIT CARD".
021100*----------------------------------------------------------------*
021200     MOVE "N" TO WK-C-RELEVANT-SW.
021300     MOVE WK-C-UPPER-TEXT TO WK-C-SCAN-BEFORE.
021400     PERFORM F010-CHECK-ONE-CATEGORY
021500        VARYING WK-N-CAT-IDX FROM 1 BY 1
021600          UNTIL WK-N-CAT-IDX > 4.
021700     IF AMB-GOAL-TYPE (AMB-GOAL-IDX) = "bill_payment"
021800         MOVE "REMINDER"      TO WK-C-TEST-LITERAL
021900         MOVE 8               TO WK-N-TEST-LIT-LEN
022000         PERFORM Y500-TEST-CONTAINS
022100         IF WK-C-FOUND-YES
022200             SET WK-C-RELEVANT-YES TO TRUE
022300         END-IF
022400     END-IF.
022500     IF AMB-GOAL-ID (AMB-GOAL-IDX) = "cc-bill"
022600         MOVE "CREDIT CARD"   TO WK-C-TEST-LITERAL
022700         MOVE 11              TO WK-N-TEST-LIT-LEN
022800         PERFORM Y500-TEST-CONTAINS
022900         IF WK-C-FOUND-YES
023000             SET WK-C-RELEVANT-YES TO TRUE
023100         END-IF
023200     END-IF.
023300 F099-CHECK-RELEVANCE-EX.
023400     EXIT.
023500
023600 F010-CHECK-ONE-CATEGORY.
023700     IF AMB-GOAL-CATEGORY (AMB-GOAL-IDX, WK-N-CAT-IDX) NOT = SPACES
023800         IF AMB-TXN-TYPE = AMB-GOAL-CATEGORY (AMB-GOAL-IDX, WK-N-CAT-IDX)
023900             SET WK-C-RELEVANT-YES TO TRUE
024000         END-IF
024100         IF AMB-TXN-CATEGORY =
024150             AMB-GOAL-CATEGORY (AMB-GOAL-IDX, WK-N-CAT-IDX)
024200             SET WK-C-RELEVANT-YES TO TRUE
024300         END-IF
024400     END-IF.
024500 F010-CHECK-ONE-CATEGORY-EX.
024600     EXIT.
024700
024800*----------------------------------------------------------------*
024900 D000-SAVINGS-IMPACT.
025000* GOAL 1 - DEMO-SAVINGS.
025100*----------------------------------------------------------------*
025200     MOVE SPACES TO WK-C-MESSAGE-WORK.
025300     MOVE AMB-TXN-AMOUNT TO WK-C-ED-AMOUNT.
025400     IF AMB-TXN-TYPE = "credit"
025500         COMPUTE WK-S-CALC-SCORE ROUNDED = AMB-TXN-AMOUNT / 5000
025600         IF WK-S-CALC-SCORE > 0.80
025700             MOVE 0.80 TO WK-S-CALC-SCORE
025800         END-IF
025900         STRING "Great! Rs " DELIMITED BY SIZE
026000                 WK-C-ED-AMOUNT DELIMITED BY SIZE
026100                 " added to your savings progress" DELIMITED BY SIZE
026200                 INTO WK-C-MESSAGE-WORK
026300     ELSE
026400         IF AMB-TXN-TYPE = "debit "
026500             COMPUTE WK-S-CALC-SCORE ROUNDED =
026600                     ZERO - (AMB-TXN-AMOUNT / 5000)
026700             IF WK-S-CALC-SCORE < -0.60
026800                 MOVE -0.60 TO WK-S-CALC-SCORE
026900             END-IF
027000             IF AMB-TXN-CATEGORY = "shopping" AND
027100                AMB-TXN-AMOUNT > 1000
027200                 STRING "High shopping expense of Rs "
027300                         DELIMITED BY SIZE
027400                         WK-C-ED-AMOUNT DELIMITED BY SIZE
027500                         " impacts your savings goal"
027600                         DELIMITED BY SIZE
027700                         INTO WK-C-MESSAGE-WORK
027800             ELSE
027900                 STRING "Rs " DELIMITED BY SIZE
028000                         WK-C-ED-AMOUNT DELIMITED BY SIZE
028100                         " spent - consider savings target"
028200                         DELIMITED BY SIZE
028300                         INTO WK-C-MESSAGE-WORK
028400             END-IF
028500         ELSE
028600             MOVE ZERO TO WK-S-CALC-SCORE
028700         END-IF
028800     END-IF.
028900     IF AMB-TXN-TYPE = "credit"
029000         COMPUTE WK-C-IMP-AMOUNT = AMB-TXN-AMOUNT
029100     ELSE
029200         IF AMB-TXN-TYPE = "debit "
029300             COMPUTE WK-C-IMP-AMOUNT = ZERO - AMB-TXN-AMOUNT
029400         ELSE
029500             MOVE ZERO TO WK-C-IMP-AMOUNT
029600         END-IF
029700     END-IF.
029800     COMPUTE WK-S-CALC-RATIO ROUNDED =
029900             (AMB-GOAL-CURRENT-AMT (AMB-GOAL-IDX) +
030000              WK-C-IMP-AMOUNT) / AMB-GOAL-TARGET-AMT (AMB-GOAL-IDX).
030100     IF WK-S-CALC-RATIO < 0.00
030200         MOVE 0.00 TO WK-S-CALC-RATIO
030300     END-IF.
030400     IF WK-S-CALC-RATIO > 1.00
030500         MOVE 1.00 TO WK-S-CALC-RATIO
030600     END-IF.
030700     MOVE WK-S-CALC-SCORE TO WK-C-IMP-SCORE.
030800     MOVE WK-S-CALC-RATIO TO WK-C-IMP-PROGRESS.
030900     IF WK-S-CALC-RATIO >= 1.00
031000         MOVE "Y" TO WK-C-IMP-ACHIEVED
031100     ELSE
031200         MOVE "N" TO WK-C-IMP-ACHIEVED
031300     END-IF.
031400     MOVE AMB-GOAL-DEADLINE (AMB-GOAL-IDX) TO WK-C-DATE-TO-SPLIT.
031500     PERFORM H050-COMPUTE-DAYS-REMAINING
031600        THRU H050-COMPUTE-DAYS-REMAINING-EX.
031700     IF WK-N-DAYS-REMAINING < 30 AND WK-S-CALC-RATIO < 0.50
031800         MOVE "Y" TO WK-C-IMP-AT-RISK
031900     ELSE
032000         MOVE "N" TO WK-C-IMP-AT-RISK
032100     END-IF.
032200     MOVE WK-C-MESSAGE-WORK TO WK-C-IMP-MESSAGE.
032300     PERFORM Y400-ADD-RESULT-SLOT THRU Y400-ADD-RESULT-SLOT-EX.
032400 D099-SAVINGS-IMPACT-EX.
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800 E000-BILL-PAYMENT-IMPACT.
032900* GOAL 2 - CC-BILL.
033000*----------------------------------------------------------------*
033100     MOVE SPACES TO WK-C-MESSAGE-WORK.
033200     MOVE AMB-TXN-AMOUNT TO WK-C-ED-AMOUNT.
033300     MOVE "REMINDER" TO WK-C-TEST-LITERAL.
033400     MOVE 8          TO WK-N-TEST-LIT-LEN.
033500     MOVE WK-C-UPPER-TEXT TO WK-C-SCAN-BEFORE.
033600     PERFORM Y500-TEST-CONTAINS.
033700     IF WK-C-FOUND-YES
033800         MOVE -0.90 TO WK-S-CALC-SCORE
033900         COMPUTE WK-C-IMP-AMOUNT = AMB-TXN-AMOUNT
034000         STRING "WARNING bill payment reminder: Rs "
034100                 DELIMITED BY SIZE
034200                 WK-C-ED-AMOUNT DELIMITED BY SIZE
034300                 " due soon" DELIMITED BY SIZE
034400                 INTO WK-C-MESSAGE-WORK
034500     ELSE
034600         IF AMB-TXN-TYPE = "credit"
034700             MOVE 0.80 TO WK-S-CALC-SCORE
034800             COMPUTE WK-C-IMP-AMOUNT = ZERO - AMB-TXN-AMOUNT
034900             STRING "Rs " DELIMITED BY SIZE
035000                     WK-C-ED-AMOUNT DELIMITED BY SIZE
035100                     " payment towards your credit card bill"
035200                     DELIMITED BY SIZE
035300                     INTO WK-C-MESSAGE-WORK
035400         ELSE
035500             MOVE ZERO TO WK-S-CALC-SCORE
035600             MOVE ZERO TO WK-C-IMP-AMOUNT
035700         END-IF
035800     END-IF.
035900*
036000* REMAINING = MAX(0, TARGET + IMPACT-AMOUNT); NEW-PROGRESS =
036100* 1 - REMAINING/TARGET.  THE FIELD IS UNSIGNED ON OUTPUT SO A
036200* NEGATIVE RESULT (OVERPAYMENT) IS CLAMPED TO ZERO HERE - SEE
036300* AMF0104.                                                         AMF0104
036400     COMPUTE WK-S-CALC-REMAINING =
036500             AMB-GOAL-TARGET-AMT (AMB-GOAL-IDX) +
036600             WK-C-IMP-AMOUNT.
036700     IF WK-S-CALC-REMAINING < 0.00
036800         MOVE 0.00 TO WK-S-CALC-REMAINING
036900     END-IF.
037000     COMPUTE WK-S-CALC-RATIO ROUNDED =
037050             1 - (WK-S-CALC-REMAINING /
037100             AMB-GOAL-TARGET-AMT (AMB-GOAL-IDX)).
037200     IF WK-S-CALC-RATIO < 0.00
037300         MOVE 0.00 TO WK-S-CALC-RATIO
037400     END-IF.
037500     MOVE WK-S-CALC-SCORE TO WK-C-IMP-SCORE.
037600     MOVE WK-S-CALC-RATIO TO WK-C-IMP-PROGRESS.
037700     IF WK-S-CALC-RATIO >= 1.00
037800         MOVE "Y" TO WK-C-IMP-ACHIEVED
037900     ELSE
038000         MOVE "N" TO WK-C-IMP-ACHIEVED
038100     END-IF.
038200     MOVE AMB-GOAL-DEADLINE (AMB-GOAL-IDX) TO WK-C-DATE-TO-SPLIT.
038300     PERFORM H050-COMPUTE-DAYS-REMAINING
038400        THRU H050-COMPUTE-DAYS-REMAINING-EX.
038500     IF WK-N-DAYS-REMAINING <= 5 AND WK-S-CALC-RATIO < 0.80
038600         MOVE "Y" TO WK-C-IMP-AT-RISK
038700         PERFORM Y600-FIND-MSG-LENGTH THRU Y600-FIND-MSG-LENGTH-EX
038800         STRING WK-C-MESSAGE-WORK (1:WK-N-MSG-LEN) DELIMITED BY SIZE
038900                 " - Due date approaching" DELIMITED BY SIZE
039000                 INTO WK-C-MESSAGE-SCRATCH
039100         MOVE WK-C-MESSAGE-SCRATCH TO WK-C-MESSAGE-WORK
039200     ELSE
039300         MOVE "N" TO WK-C-IMP-AT-RISK
039400     END-IF.
039500     MOVE WK-C-MESSAGE-WORK TO WK-C-IMP-MESSAGE.
039600     PERFORM Y400-ADD-RESULT-SLOT THRU Y400-ADD-RESULT-SLOT-EX.
039700 E099-BILL-PAYMENT-IMPACT-EX.
039800     EXIT.
039900
040000*----------------------------------------------------------------*
040100 G000-SPENDING-LIMIT-IMPACT.
040200* GOAL 3 - MONTHLY-BUDGET.  ONLY A DEBIT TRANSACTION PRODUCES
040300* AN IMPACT SLOT HERE - ANY OTHER RELEVANT TYPE PRODUCES NONE
040400* AT ALL (NOT EVEN A ZERO ROW).
040500*----------------------------------------------------------------*
040600     IF AMB-TXN-TYPE NOT = "debit "
040700         GO TO G099-SPENDING-LIMIT-IMPACT-EX.
040800     MOVE AMB-TXN-AMOUNT TO WK-C-ED-AMOUNT.
040900     COMPUTE WK-S-CALC-RATIO ROUNDED =
041000             (AMB-GOAL-CURRENT-AMT (AMB-GOAL-IDX) + AMB-TXN-AMOUNT)
041100              / AMB-GOAL-TARGET-AMT (AMB-GOAL-IDX).
041200     COMPUTE WK-C-IMP-AMOUNT = ZERO - AMB-TXN-AMOUNT.
041300     IF WK-S-CALC-RATIO > 1.00
041400         MOVE -1.00 TO WK-S-CALC-SCORE
041500         STRING "WARNING budget exceeded: Rs " DELIMITED BY SIZE
041600                 WK-C-ED-AMOUNT DELIMITED BY SIZE
041700                 " spent on " DELIMITED BY SIZE
041800                 AMB-TXN-CATEGORY DELIMITED BY SPACE
041900                 INTO WK-C-MESSAGE-WORK
042000     ELSE
042100         IF WK-S-CALC-RATIO > 0.80
042200             MOVE -0.70 TO WK-S-CALC-SCORE
042300             COMPUTE WK-N-EDIT-PCT ROUNDED = WK-S-CALC-RATIO * 100
042400             MOVE WK-N-EDIT-PCT TO WK-C-ED-PCT
042500             STRING "WARNING Rs " DELIMITED BY SIZE
042600                     WK-C-ED-AMOUNT DELIMITED BY SIZE
042700                     " spent on " DELIMITED BY SIZE
042800                     AMB-TXN-CATEGORY DELIMITED BY SPACE
042900                     ", at " DELIMITED BY SIZE
043000                     WK-C-ED-PCT DELIMITED BY SIZE
043100                     "% of monthly budget" DELIMITED BY SIZE
043200                     INTO WK-C-MESSAGE-WORK
043300         ELSE
043400             MOVE -0.30 TO WK-S-CALC-SCORE
043500             COMPUTE WK-N-EDIT-PCT ROUNDED =
043600                     100 - (WK-S-CALC-RATIO * 100)
043700             MOVE WK-N-EDIT-PCT TO WK-C-ED-PCT
043800             STRING "Rs " DELIMITED BY SIZE
043900                     WK-C-ED-AMOUNT DELIMITED BY SIZE
044000                     " spent on " DELIMITED BY SIZE
044100                     AMB-TXN-CATEGORY DELIMITED BY SPACE
044200                     ", " DELIMITED BY SIZE
044300                     WK-C-ED-PCT DELIMITED BY SIZE
044400                     "% of budget remaining" DELIMITED BY SIZE
044500                     INTO WK-C-MESSAGE-WORK
044600         END-IF
044700     END-IF.
044800     MOVE WK-S-CALC-SCORE TO WK-C-IMP-SCORE.
044900     IF WK-S-CALC-RATIO > 1.00
045000         MOVE 1.00 TO WK-C-IMP-PROGRESS
045100     ELSE
045200         MOVE WK-S-CALC-RATIO TO WK-C-IMP-PROGRESS
045300     END-IF.
045400     MOVE "N" TO WK-C-IMP-ACHIEVED.
045500     IF WK-S-CALC-RATIO > 0.90
045600         MOVE "Y" TO WK-C-IMP-AT-RISK
045700     ELSE
045800         MOVE "N" TO WK-C-IMP-AT-RISK
045900     END-IF.
046000     MOVE WK-C-MESSAGE-WORK TO WK-C-IMP-MESSAGE.
046100     PERFORM Y400-ADD-RESULT-SLOT THRU Y400-ADD-RESULT-SLOT-EX.
046200 G099-SPENDING-LIMIT-IMPACT-EX.
046300     EXIT.
046400
046500*----------------------------------------------------------------*
046600 Y400-ADD-RESULT-SLOT.
046700* COMMON TAIL - APPENDS THE FIELDS ALREADY BUILT BY THE CALLING
046800* PARAGRAPH (AMB-GIME-* AT THE CURRENT AMB-GIM-IDX + 1) AS THE
046900* NEXT SLOT IN THE RESULT AREA.
047000*----------------------------------------------------------------*
047100     ADD 1 TO AMB-GIM-COUNT.
047200     SET AMB-GIM-IDX TO AMB-GIM-COUNT.
047300     MOVE AMB-GOAL-ID (AMB-GOAL-IDX)
047350         TO AMB-GIME-GOAL-ID (AMB-GIM-IDX).
047400     MOVE AMB-GOAL-NAME (AMB-GOAL-IDX)
047450         TO AMB-GIME-GOAL-NAME (AMB-GIM-IDX).
047500     MOVE WK-C-IMP-SCORE    TO AMB-GIME-IMPACT-SCORE (AMB-GIM-IDX).
047600     MOVE WK-C-IMP-AMOUNT   TO AMB-GIME-IMPACT-AMOUNT (AMB-GIM-IDX).
047700     MOVE WK-C-IMP-PROGRESS TO AMB-GIME-NEW-PROGRESS (AMB-GIM-IDX).
047800     MOVE WK-C-IMP-ACHIEVED TO AMB-GIME-ACHIEVED-FLAG (AMB-GIM-IDX).
047900     MOVE WK-C-IMP-AT-RISK  TO AMB-GIME-AT-RISK-FLAG (AMB-GIM-IDX).
048000     MOVE WK-C-IMP-MESSAGE  TO AMB-GIME-MESSAGE (AMB-GIM-IDX).
048100 Y400-ADD-RESULT-SLOT-EX.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500 Y500-TEST-CONTAINS.
048600* GENERIC SUBSTRING-PRESENCE TEST - SEE AMFVCLS FOR THE SAME
048700* IDIOM.  SOURCE TEXT IS EXPECTED IN WK-C-SCAN-BEFORE.
048800*----------------------------------------------------------------*
048900     MOVE "N" TO WK-C-FOUND-SW.
049000     UNSTRING WK-C-SCAN-BEFORE
049100         DELIMITED BY WK-C-TEST-LITERAL (1:WK-N-TEST-LIT-LEN)
049200         INTO WK-C-SCAN-DISCARD
049300         DELIMITER IN WK-C-SCAN-DELIM.
049400     IF WK-C-SCAN-DELIM NOT = SPACES
049500         MOVE "Y" TO WK-C-FOUND-SW
049600     END-IF.
049700 Y500-TEST-CONTAINS-EX.
049800     EXIT.
049900
050000*----------------------------------------------------------------*
050100 Y600-FIND-MSG-LENGTH.
050200* FINDS THE LAST NON-SPACE POSITION IN WK-C-MESSAGE-WORK SO A
050300* SUFFIX CAN BE STRUNG ON WITHOUT DELIMITED BY SPACE TRUNCATING
050400* AT THE FIRST EMBEDDED BLANK (AMF0104).
050500*----------------------------------------------------------------*
050600     MOVE ZERO TO WK-N-MSG-LEN.
050700     PERFORM Y610-SCAN-ONE-POS
050800        VARYING WK-N-SCAN-IDX FROM 80 BY -1
050900          UNTIL WK-N-SCAN-IDX < 1.
051000 Y600-FIND-MSG-LENGTH-EX.
051100     EXIT.
051200
051300 Y610-SCAN-ONE-POS.
051400     IF WK-N-MSG-LEN = ZERO
051500         IF WK-C-MESSAGE-WORK (WK-N-SCAN-IDX:1) NOT = SPACE
051600             MOVE WK-N-SCAN-IDX TO WK-N-MSG-LEN
051700         END-IF
051800     END-IF.
051900 Y610-SCAN-ONE-POS-EX.
052000     EXIT.
052100
052200*----------------------------------------------------------------*
052300 H050-COMPUTE-DAYS-REMAINING.
052400* WK-C-DATE-TO-SPLIT MUST ALREADY HOLD THE DEADLINE ON ENTRY.
052500* RETURNS DEADLINE-MINUS-RUN-DATE (SIGNED, MAY BE NEGATIVE) IN
052600* WK-N-DAYS-REMAINING.
052700*----------------------------------------------------------------*
052800     PERFORM H100-SPLIT-AND-SERIAL THRU H100-SPLIT-AND-SERIAL-EX.
052900     MOVE WK-N-DTW-SERIAL TO WK-N-DEADLINE-SERIAL.
053000     MOVE LK-GC-RUN-DATE TO WK-C-DATE-TO-SPLIT.
053100     PERFORM H100-SPLIT-AND-SERIAL THRU H100-SPLIT-AND-SERIAL-EX.
053200     MOVE WK-N-DTW-SERIAL TO WK-N-RUNDATE-SERIAL.
053300     COMPUTE WK-N-DAYS-REMAINING =
053400             WK-N-DEADLINE-SERIAL - WK-N-RUNDATE-SERIAL.
053500 H050-COMPUTE-DAYS-REMAINING-EX.
053600     EXIT.
053700
053800 H100-SPLIT-AND-SERIAL.
053900     MOVE WK-C-DATE-TO-SPLIT (1:4) TO WK-N-DTW-YEAR.
054000     MOVE WK-C-DATE-TO-SPLIT (5:2) TO WK-N-DTW-MONTH.
054100     MOVE WK-C-DATE-TO-SPLIT (7:2) TO WK-N-DTW-DAY.
054200     PERFORM H000-COMPUTE-DAY-SERIAL THRU H000-COMPUTE-DAY-SERIAL-EX.
054300 H100-SPLIT-AND-SERIAL-EX.
054400     EXIT.
054500
054600*----------------------------------------------------------------*
054700 H000-COMPUTE-DAY-SERIAL.
054800* MANUAL GREGORIAN DAY-SERIAL - THIS SHOP DID NOT HAVE FUNCTION
054900* INTEGER-OF-DATE ON THE 1989 COMPILER AND STILL DOESN'T USE IT
055000* (AMF0104).  INPUT WK-N-DTW-YEAR/MONTH/DAY, OUTPUT
055100* WK-N-DTW-SERIAL.  ONLY DAY DIFFERENCES ARE EVER TAKEN SO THE
055200* EPOCH ITSELF DOES NOT MATTER.
055300*----------------------------------------------------------------*
055400     MOVE "N" TO WK-N-DTW-LEAP-SWITCH.
055500     DIVIDE WK-N-DTW-YEAR BY 4   GIVING WK-N-DTW-LEAP-DAYS
055600                                 REMAINDER WK-N-DTW-CHK4.
055700     DIVIDE WK-N-DTW-YEAR BY 100 GIVING WK-N-DTW-LEAP-DAYS
055800                                 REMAINDER WK-N-DTW-CHK100.
055900     DIVIDE WK-N-DTW-YEAR BY 400 GIVING WK-N-DTW-LEAP-DAYS
056000                                 REMAINDER WK-N-DTW-CHK400.
056100     IF WK-N-DTW-CHK4 = ZERO
056200         IF WK-N-DTW-CHK100 NOT = ZERO OR WK-N-DTW-CHK400 = ZERO
056300             SET WK-N-DTW-IS-LEAP-YEAR TO TRUE
056400         END-IF
056500     END-IF.
056600     COMPUTE WK-N-DTW-CHK4   = (WK-N-DTW-YEAR - 1) / 4.
056700     COMPUTE WK-N-DTW-CHK100 = (WK-N-DTW-YEAR - 1) / 100.
056800     COMPUTE WK-N-DTW-CHK400 = (WK-N-DTW-YEAR - 1) / 400.
056900     COMPUTE WK-N-DTW-LEAP-DAYS =
057000             WK-N-DTW-CHK4 - WK-N-DTW-CHK100 + WK-N-DTW-CHK400.
057100     COMPUTE WK-N-DTW-SERIAL =
057200             ((WK-N-DTW-YEAR - 1) * 365) + WK-N-DTW-LEAP-DAYS
057300              + WK-N-CUM-DAYS-TAB (WK-N-DTW-MONTH) + WK-N-DTW-DAY.
057400     IF WK-N-DTW-IS-LEAP-YEAR AND WK-N-DTW-MONTH > 2
057500         ADD 1 TO WK-N-DTW-SERIAL
057600     END-IF.
057700 H000-COMPUTE-DAY-SERIAL-EX.
057800     EXIT.
057900
058000******************************************************************
058100*************** END OF PROGRAM SOURCE - AMFVGOL ****************
058200******************************************************************
