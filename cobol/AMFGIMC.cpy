000100*****************************************************************
000200* AMFGIMC.CPY                                                    *
000300* AMIFI BATCH SUITE - GOAL IMPACT RECORD                        *
000400* CALLER SUPPLIES THE 01 WRAPPER, E.G. "01 AMB-GIM-RECORD.      *
000500* COPY AMFGIMC." SHARED BY THE GOAL IMPACT OUTPUT FILE AND THE  *
000600* LINKAGE SECTION OF AMFVGOL.                                   *
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - ORIGINAL   AMF0090
001100*                              GOAL-IMPACT LAYOUT.
001200* AMF0104 30/01/2023 KDEVAN  - REQ 88123 - SPLIT MESSAGE INTO      AMF0104
001300*                              HEAD/TAIL FOR THE REPORT WRITER.
001310* AMF0109 22/06/2023 KDEVAN  - REQ 88146 - AMB-GIM-MSG-FIELDS     AMF0109
001320*                              WAS CUT AGAINST DISPLAY-SIZE
001330*                              SCORE/AMOUNT FIELDS INSTEAD OF
001340*                              THEIR ACTUAL COMP-3 PACKED
001350*                              LENGTHS, SO THE HEAD/TAIL VIEW
001360*                              DID NOT LINE UP WITH THE REAL
001370*                              MESSAGE TEXT.  LEADING AND
001380*                              TRAILING FILLER RECUT TO THE
001390*                              TRUE 160-BYTE PACKED LAYOUT.
001400*****************************************************************
001500*
001600 05  AMB-GIM-BUFFER                  PIC X(160).
001700*
001800 05  AMB-GIM-FIELDS REDEFINES AMB-GIM-BUFFER.
001900     10  AMB-GIM-TXN-ID              PIC X(12).
002000     10  AMB-GIM-GOAL-ID             PIC X(16).
002100     10  AMB-GIM-GOAL-NAME           PIC X(30).
002200     10  AMB-GIM-IMPACT-SCORE        PIC S9V99 COMP-3.
002300     10  AMB-GIM-IMPACT-AMOUNT       PIC S9(09)V99 COMP-3.
002400     10  AMB-GIM-NEW-PROGRESS        PIC 9V99.
002500     10  AMB-GIM-ACHIEVED-FLAG       PIC X(01).
002600     10  AMB-GIM-AT-RISK-FLAG        PIC X(01).
002700     10  AMB-GIM-MESSAGE             PIC X(80).
002800     10  FILLER                      PIC X(009).
002900*
003000* ALTERNATE VIEW - MESSAGE TEXT SPLIT FOR THE 40-BYTE REPORT
003100* SLOTS USED BY AMFBTCH PARAGRAPH D900.  LEADING FILLER COVERS
003110* TXN-ID/GOAL-ID/GOAL-NAME/IMPACT-SCORE/IMPACT-AMOUNT/
003120* NEW-PROGRESS/ACHIEVED-FLAG/AT-RISK-FLAG AT THEIR ACTUAL
003130* PACKED WIDTH (12+16+30+2+6+3+1+1 = 71 BYTES) SO
003140* AMB-GIM-MSG-HEAD ALIASES THE SAME BYTES AS THE FIRST HALF
003150* OF AMB-GIM-MESSAGE (AMF0109).
003200*
003300 05  AMB-GIM-MSG-FIELDS REDEFINES AMB-GIM-BUFFER.
003400     10  FILLER                      PIC X(071).
003500     10  AMB-GIM-MSG-HEAD            PIC X(40).
003600     10  AMB-GIM-MSG-TAIL            PIC X(40).
003700     10  FILLER                      PIC X(009).
