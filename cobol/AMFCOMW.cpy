000100*****************************************************************
000200* AMFCOMW.CPY                                                    *
000300* AMIFI BATCH SUITE - COMMON WORK AREA                           *
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* AMF0001 14/03/1988 RNAIR   - ORIGINAL COMMON AREA FOR THE        AMF0001
000800*                              STATEMENT-RECONCILIATION SUITE.
000900* AMF0037 22/11/1998 RNAIR   - Y2K REMEDIATION - WK-C-BATCH-RUN-   AMF0037
001000*                              DATE AND ALL DATE FIELDS EXPANDED
001100*                              TO 4-DIGIT CENTURY (WAS 2-DIGIT).
001200* AMF0058 09/06/2011 PSHARMA - SMS ALERT FEED PROJECT - ADDED      AMF0058
001300*                              INGEST COUNTERS AND MONEY TOTALS
001400*                              FOR THE NEW ONLINE-BANKING FEEDS.
001500* AMF0071 04/02/2015 PSHARMA - E-MAIL ALERT FEED - RENAMED         AMF0071
001600*                              COUNTERS TO COVER BOTH CHANNELS.
001700* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - ADDED      AMF0090
001800*                              REPORT LINE LAYOUTS FOR GOAL
001900*                              IMPACT AND GOAL SUMMARY SECTIONS.
002000* AMF0104 30/01/2023 KDEVAN  - REQ 88123 - ROUNDING OF RATIOS      AMF0104
002100*                              CONFIRMED HALF-UP, EDITED FIELDS
002200*                              ADDED FOR PERCENT DISPLAY.
002300*****************************************************************
002400*
002500 01  WK-C-FILE-STATUS               PIC X(02).
002600     88  WK-C-SUCCESSFUL                     VALUE "00".
002700     88  WK-C-END-OF-FILE                    VALUE "10".
002800     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002900*
003000 01  WK-C-BATCH-CONSTANTS.
003100     05  WK-C-BATCH-RUN-DATE         PIC 9(08) VALUE 20250923.
003200*                        AMF0037 - RUN DATE PINNED FOR THE BATCH
003300     05  WK-C-BATCH-RUN-TIME         PIC 9(04) VALUE 0000.
003400     05  WK-C-USER-ID-DEFAULT        PIC X(12) VALUE "demo-user".
003500     05  WK-C-CURRENCY-DEFAULT       PIC X(03) VALUE "INR".
003600*
003700 01  WK-N-RUN-COUNTERS.
003800*                        AMF0058 - INGEST COUNTERS, ALL COMP
003900     05  WK-N-LINES-READ             PIC 9(07) COMP VALUE ZERO.
004000     05  WK-N-LINES-PARSED           PIC 9(07) COMP VALUE ZERO.
004100     05  WK-N-LINES-REJECTED         PIC 9(07) COMP VALUE ZERO.
004200     05  WK-N-DUPS-SKIPPED           PIC 9(07) COMP VALUE ZERO.
004300     05  WK-N-TXNS-POSTED            PIC 9(07) COMP VALUE ZERO.
004400     05  WK-N-IMPACTS-POSTED         PIC 9(07) COMP VALUE ZERO.
004500     05  WK-N-NEXT-TXN-SEQ           PIC 9(07) COMP VALUE 1.
004600*
004700 01  WK-C-RUN-TOTALS.
004800     05  WK-C-CREDITS-TOTAL          PIC S9(09)V99 COMP-3
004900                                               VALUE ZERO.
005000     05  WK-C-DEBITS-TOTAL           PIC S9(09)V99 COMP-3
005100                                               VALUE ZERO.
005200*
005300*----------------------------------------------------------------
005400* AMF0090 - REPORT LINE LAYOUTS FOR THE RUN REPORT (132 COLUMNS)   AMF0090
005500*----------------------------------------------------------------
005600 01  WK-C-RPT-HEADING.
005700     05  FILLER                      PIC X(20)
005800                                 VALUE "AMIFI BATCH SERVICE".
005900     05  FILLER                      PIC X(20)
006000                                 VALUE "TRANSACTION RUN REPORT".
006100     05  FILLER                      PIC X(10) VALUE "RUN DATE ".
006200     05  WK-C-RPTH-RUN-DATE           PIC X(10).
006300     05  FILLER                      PIC X(72) VALUE SPACES.
006400 01  WK-C-RPT-HEADING-R REDEFINES WK-C-RPT-HEADING.
006500     05  FILLER                      PIC X(50).
006600     05  WK-C-RPTH-BODY              PIC X(82).
006700*
006800 01  WK-C-RPT-TXN-LINE.
006900     05  FILLER                      PIC X(02) VALUE SPACES.
007000     05  WK-C-RPTT-TXN-ID            PIC X(12).
007100     05  FILLER                      PIC X(01) VALUE SPACES.
007200     05  WK-C-RPTT-CHANNEL           PIC X(05).
007300     05  FILLER                      PIC X(01) VALUE SPACES.
007400     05  WK-C-RPTT-TYPE              PIC X(06).
007500     05  FILLER                      PIC X(01) VALUE SPACES.
007600     05  WK-C-RPTT-CATEGORY          PIC X(15).
007700     05  FILLER                      PIC X(01) VALUE SPACES.
007800     05  WK-C-RPTT-AMOUNT            PIC ZZ,ZZZ,ZZ9.99-.
007900     05  FILLER                      PIC X(01) VALUE SPACES.
008000     05  WK-C-RPTT-MERCHANT          PIC X(30).
008100     05  FILLER                      PIC X(46) VALUE SPACES.
008200 01  WK-C-RPT-TXN-LINE-R REDEFINES WK-C-RPT-TXN-LINE.
008300     05  FILLER                      PIC X(60).
008400     05  WK-C-RPTT-BODY              PIC X(72).
008500*
008600 01  WK-C-RPT-IMPACT-LINE.
008700     05  FILLER                      PIC X(06) VALUE SPACES.
008800     05  FILLER                      PIC X(04) VALUE "-> ".
008900     05  WK-C-RPTI-GOAL-NAME         PIC X(30).
009000     05  FILLER                      PIC X(01) VALUE SPACES.
009100     05  WK-C-RPTI-SCORE             PIC +9.99.
009200     05  FILLER                      PIC X(01) VALUE SPACES.
009300     05  WK-C-RPTI-PROGRESS-PCT      PIC ZZ9.
009400     05  FILLER                      PIC X(01) VALUE "%".
009500     05  FILLER                      PIC X(01) VALUE SPACES.
009600     05  WK-C-RPTI-MESSAGE           PIC X(80).
009700 01  WK-C-RPT-IMPACT-LINE-R REDEFINES WK-C-RPT-IMPACT-LINE.
009800     05  FILLER                      PIC X(44).
009900     05  WK-C-RPTI-BODY              PIC X(88).
010000*
010100 01  WK-C-RPT-GOAL-LINE.
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  WK-C-RPTG-NAME              PIC X(30).
010400     05  FILLER                      PIC X(01) VALUE SPACES.
010500     05  WK-C-RPTG-TYPE              PIC X(14).
010600     05  FILLER                      PIC X(01) VALUE SPACES.
010700     05  WK-C-RPTG-PROGRESS-PCT      PIC ZZ9.
010800     05  FILLER                      PIC X(01) VALUE "%".
010900     05  FILLER                      PIC X(01) VALUE SPACES.
011000     05  WK-C-RPTG-CURRENT           PIC ZZ,ZZZ,ZZ9.99.
011100     05  FILLER                      PIC X(01) VALUE "/".
011200     05  WK-C-RPTG-TARGET            PIC ZZ,ZZZ,ZZ9.99.
011300     05  FILLER                      PIC X(01) VALUE SPACES.
011400     05  WK-C-RPTG-DAYS-LEFT         PIC ZZZ9.
011500     05  FILLER                      PIC X(01) VALUE SPACES.
011600     05  WK-C-RPTG-ON-TRACK          PIC X(12).
011700     05  FILLER                      PIC X(20) VALUE SPACES.
011800*
011900 01  WK-C-RPT-TOTALS-LINE.
012000     05  WK-C-RPTX-LABEL             PIC X(32).
012100     05  WK-C-RPTX-VALUE             PIC ZZZ,ZZZ,ZZ9.99-.
012200     05  FILLER                      PIC X(88) VALUE SPACES.
012300*
012400 01  WK-C-ED-WORK-FIELDS.
012500     05  WK-C-ED-PERCENT             PIC ZZ9.
012600     05  WK-C-ED-DAYS                PIC ZZZ9.
012700*
012800*----------------------------------------------------------------
012900* AMF0104 - DATE-SERIAL WORK TABLE AND FIELDS. USED BY THE         AMF0104
013000* H000-COMPUTE-DAY-SERIAL PARAGRAPH CARRIED IN AMFBTCH AND
013100* AMFVGOL TO FIND THE NUMBER OF DAYS BETWEEN TWO YYYYMMDD DATES
013200* WITHOUT RELYING ON A DATE INTRINSIC.
013300*----------------------------------------------------------------
013400 01  WK-N-CUM-DAYS-INIT.
013500     05  FILLER                      PIC 9(03) VALUE 000.
013600     05  FILLER                      PIC 9(03) VALUE 031.
013700     05  FILLER                      PIC 9(03) VALUE 059.
013800     05  FILLER                      PIC 9(03) VALUE 090.
013900     05  FILLER                      PIC 9(03) VALUE 120.
014000     05  FILLER                      PIC 9(03) VALUE 151.
014100     05  FILLER                      PIC 9(03) VALUE 181.
014200     05  FILLER                      PIC 9(03) VALUE 212.
014300     05  FILLER                      PIC 9(03) VALUE 243.
014400     05  FILLER                      PIC 9(03) VALUE 273.
014500     05  FILLER                      PIC 9(03) VALUE 304.
014600     05  FILLER                      PIC 9(03) VALUE 334.
014700 01  WK-N-CUM-DAYS REDEFINES WK-N-CUM-DAYS-INIT.
014800     05  WK-N-CUM-DAYS-TAB           PIC 9(03) OCCURS 12 TIMES
014900                                      INDEXED BY WK-N-CUM-IDX.
015000*
015100 01  WK-N-DATE-WORK.
015200     05  WK-N-DTW-YEAR                PIC 9(04) COMP.
015300     05  WK-N-DTW-MONTH               PIC 9(02) COMP.
015400     05  WK-N-DTW-DAY                 PIC 9(02) COMP.
015500     05  WK-N-DTW-LEAP-DAYS           PIC 9(07) COMP.
015600     05  WK-N-DTW-SERIAL              PIC 9(07) COMP.
015700     05  WK-N-DTW-CHK4                PIC 9(04) COMP.
015800     05  WK-N-DTW-CHK100              PIC 9(04) COMP.
015900     05  WK-N-DTW-CHK400              PIC 9(04) COMP.
016000     05  WK-N-DTW-LEAP-SWITCH         PIC X(01) VALUE "N".
016100         88  WK-N-DTW-IS-LEAP-YEAR            VALUE "Y".
