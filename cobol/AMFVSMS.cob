000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. AMFVSMS.
000400 AUTHOR. RNAIR.
000500 INSTALLATION. AMIFI DATA CENTRE.
000600 DATE-WRITTEN. 12 MAR 1989.
000700 DATE-COMPILED.
000800 SECURITY. AMIFI BATCH SUITE - INTERNAL USE ONLY.
000900*DESCRIPTION : SMS ALERT FEED PARSER.  CALLED ONCE PER RAW SMS
001000*             NOTIFICATION LINE BY THE MAIN BATCH DRIVER
001100*             (AMFBTCH).  SCANS THE LINE AGAINST THE FIVE KNOWN
001200*             BANK-SMS SHAPES, IN A FIXED ORDER, FIRST MATCH
001300*             WINS, AND BUILDS THE PARSED-TRANSACTION RECORD.
001400*             A LINE MATCHING NONE OF THE SHAPES IS REJECTED
001500*             BACK TO THE CALLER.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* AMF0006 12/03/1989 RNAIR   - STATEMENT RECONCILIATION SUITE -    AMF0006
002000*                          ORIGINAL VERSION.  GENERIC ALERT-LINE
002100*                          SCAN FOR PRINTED STATEMENT MESSAGES,
002200*                          ONE PATTERN PLUS FALLBACK.
002300*----------------------------------------------------------------
002400* AMF0058 09/06/2011 PSHARMA - SMS ALERT FEED PROJECT - REWRITTEN  AMF0058
002500*                          FOR THE NEW ONLINE-BANKING SMS FEED.
002600*                          FOUR PATTERNS PLUS GENERIC FALLBACK.
002700*----------------------------------------------------------------
002800* AMF0063 14/01/2013 PSHARMA - REQ 51204 - BILL REMINDER SMS       AMF0063
002900*                          SHAPE ADDED AS PATTERN 4, FALLBACK
003000*                          RENUMBERED TO PATTERN 5.
003100*----------------------------------------------------------------
003200* AMF0068 22/11/1998 RNAIR   - Y2K REMEDIATION - BANK YEAR FIELD   AMF0068
003300*                          IN THE DD-MM-YYYY SCAN WIDENED TO
003400*                          4 DIGITS THROUGHOUT.
003500*----------------------------------------------------------------
003600* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - NO         AMF0090
003700*                          CHANGE TO THIS ROUTINE, RECOMPILED
003800*                          FOR THE NEW AMFTXNC LAYOUT (CATEGORY/
003900*                          CLASS-CONF/DUP-KEY FIELDS ADDED).
004000*----------------------------------------------------------------
004100* AMF0104 30/01/2023 KDEVAN  - REQ 88123 - INVALID BANK DATES      AMF0104
004200*                          NOW FALL BACK TO THE BATCH RUN DATE
004300*                          INSTEAD OF BEING REJECTED OUTRIGHT.
004400*================================================================
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005300         UPSI-0 IS UPSI-SWITCH-0
005400         ON STATUS IS U0-ON
005500         OFF STATUS IS U0-OFF.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900***************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                      PIC X(24) VALUE
006300         "** PROGRAM AMFVSMS  **".
006400*
006410*                    REQ 88123 - COMMON AREA PULLED IN FOR THE
006420*                    DEFAULT USER-ID ONLY (WK-C-USER-ID-DEFAULT).
006430     COPY AMFCOMW.
006440*
006500*---------------------------------------------------------------*
006600* UPPER-CASED WORKING COPY OF THE SIGNIFICANT PART OF THE LINE. *
006700* MATCHING IS CASE-INSENSITIVE, SO EVERY SCAN PARAGRAPH WORKS   *
006800* OFF THIS FIELD RATHER THAN THE CALLER'S RAW TEXT.             *
006900*---------------------------------------------------------------*
007000 01  WK-C-UPPER-TEXT             PIC X(190).
007100 01  WK-C-UPPER-TEXT-R REDEFINES WK-C-UPPER-TEXT.
007200     05  WK-C-UPPER-TAB          PIC X(01) OCCURS 190 TIMES.
007300*
007400 01  WK-N-SCAN-PTR               PIC 9(03) COMP.
007500 01  WK-C-SCAN-BEFORE            PIC X(190).
007600 01  WK-C-SCAN-DELIM             PIC X(20).
007700*
007800 01  WK-C-PATTERN-LITERALS.
007900     05  WK-C-LIT-INR            PIC X(04) VALUE "INR ".
008000     05  WK-C-LIT-SPENT-ON       PIC X(10) VALUE " SPENT ON ".
008100     05  WK-C-LIT-CREDIT-CARD    PIC X(13) VALUE " CREDIT CARD ".
008200     05  WK-C-LIT-AT             PIC X(04) VALUE " AT ".
008300     05  WK-C-LIT-ON             PIC X(04) VALUE " ON ".
008400     05  WK-C-LIT-CREDITED-TO    PIC X(13) VALUE " CREDITED TO ".
008500     05  WK-C-LIT-VIA-NEFT-ON    PIC X(13) VALUE " VIA NEFT ON ".
008600     05  WK-C-LIT-DOT-REF        PIC X(06) VALUE ". REF ".
008700     05  WK-C-LIT-PAID-TO        PIC X(09) VALUE " PAID TO ".
008800     05  WK-C-LIT-VIA-UPI-REF    PIC X(13) VALUE " VIA UPI REF ".
008900     05  WK-C-LIT-PAYMENT-OF     PIC X(16) VALUE " PAYMENT OF INR ".
009000     05  WK-C-LIT-DUE-ON         PIC X(08) VALUE " DUE ON ".
009100     05  WK-C-LIT-FOR            PIC X(05) VALUE " FOR ".
009200*
009300 01  WK-C-WORK-FIELDS.
009400     05  WK-C-AMT-RAW            PIC X(15).
009500     05  WK-C-AMT-CLEAN          PIC X(15).
009600     05  WK-N-AMT-CLEAN-OUT      PIC 9(02) COMP.
009700     05  WK-C-AMT-INT-STR        PIC X(09).
009800     05  WK-C-AMT-FRAC-STR       PIC X(02).
009900     05  WK-N-AMT-INT-VAL        PIC 9(09) COMP.
010000     05  WK-N-AMT-FRAC-VAL       PIC 9(02) COMP.
010100     05  WK-C-DATE-RAW           PIC X(10).
010200     05  WK-C-TIME-RAW           PIC X(04).
010300     05  WK-C-BANK-DAY           PIC X(02).
010400     05  WK-C-BANK-MONTH         PIC X(02).
010500     05  WK-C-BANK-YEAR          PIC X(04).
010600     05  WK-N-DD                 PIC 9(02) COMP.
010700     05  WK-N-MM                 PIC 9(02) COMP.
010800     05  WK-N-YYYY               PIC 9(04) COMP.
010900     05  WK-N-HH                 PIC 9(02) COMP.
011000     05  WK-N-MIN                PIC 9(02) COMP.
011100     05  WK-C-DATE-VALID-SW      PIC X(01) VALUE "N".
011200         88  WK-C-DATE-IS-VALID          VALUE "Y".
011300     05  WK-C-ACCT-RAW           PIC X(10).
011310*                    REQ 88123 - WIDE CAPTURE AREA FOR THE NEFT
011320*                    "AC <DIGITS> <BANK>" SEGMENT, WHICH IS TOO
011330*                    LONG TO LAND STRAIGHT IN WK-C-ACCT-RAW.
011340     05  WK-C-ACCT-SEGMENT       PIC X(40).
011400     05  WK-C-MERCHANT-RAW       PIC X(30).
011500     05  WK-C-REF-RAW            PIC X(16).
011600*
011700*---------------------------------------------------------------*
011800* GENERIC DIGIT ACCUMULATOR - SAME TECHNIQUE THE SHOP HAS USED  *
011900* SINCE BEFORE INTRINSIC FUNCTIONS WERE AVAILABLE ON THE 400.   *
012000*---------------------------------------------------------------*
012100 01  WK-N-GENERIC-DIGIT-AREA.
012200     05  WK-C-DIGIT-STRING       PIC X(15).
012300     05  WK-N-DIG-LEN            PIC 9(02) COMP.
012400     05  WK-N-DIG-IDX            PIC 9(02) COMP.
012500     05  WK-C-DIG-ONE-CHAR       PIC X(01).
012600     05  WK-N-DIG-ONE-CHAR REDEFINES WK-C-DIG-ONE-CHAR
012700                                 PIC 9(01).
012800     05  WK-N-DIGIT-VALUE        PIC 9(09) COMP.
012900*
013000 01  WK-C-INR-PRESENT-SW         PIC X(01) VALUE "N".
013100     88  WK-C-INR-PRESENT                VALUE "Y".
013200*
013300 01  WK-N-XX-POS                 PIC 9(02) COMP.
013400
013500 LINKAGE SECTION.
013600*****************
013700 01  SMS-RAW-MESSAGE.
013800     COPY AMFRAWC REPLACING ==:PFX:== BY ==SMS==.
013900*
014000 01  AMB-TXN-RECORD.
014100     COPY AMFTXNC.
014200*
014300 01  LK-PARSE-CONTROL.
014400     05  LK-PC-RUN-DATE          PIC 9(08).
014500     05  LK-PC-RUN-TIME          PIC 9(04).
014600     05  LK-PC-STATUS            PIC X(01).
014700         88  LK-PC-ACCEPTED              VALUE "Y".
014800         88  LK-PC-REJECTED              VALUE "N".
014900
015000****************************************************************
015100 PROCEDURE DIVISION USING SMS-RAW-MESSAGE, AMB-TXN-RECORD,
015200                           LK-PARSE-CONTROL.
015300****************************************************************
015400 MAIN-MODULE.
015500     PERFORM A000-PARSE-SMS-ROUTINE
015600        THRU A099-PARSE-SMS-ROUTINE-EX.
015700     GOBACK.
015800
015900*----------------------------------------------------------------*
016000 A000-PARSE-SMS-ROUTINE.
016100*----------------------------------------------------------------*
016200     MOVE "N" TO LK-PC-STATUS.
016300     MOVE SPACES TO AMB-TXN-BUFFER.
016400     MOVE SMS-RAW-SCAN-AREA TO WK-C-UPPER-TEXT.
016500     INSPECT WK-C-UPPER-TEXT CONVERTING
016600         "abcdefghijklmnopqrstuvwxyz" TO
016700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800     MOVE "sms  "     TO AMB-TXN-CHANNEL.
016900     MOVE ZERO        TO AMB-TXN-CLASS-CONF.
017000     MOVE SPACES      TO AMB-TXN-CATEGORY.
017100*
017200     PERFORM A010-SCAN-CARD-SPEND THRU A010-SCAN-CARD-SPEND-EX.
017300     IF NOT LK-PC-ACCEPTED
017400         PERFORM A020-SCAN-NEFT-CREDIT
017500            THRU A020-SCAN-NEFT-CREDIT-EX
017600     END-IF.
017700     IF NOT LK-PC-ACCEPTED
017800         PERFORM A030-SCAN-UPI-PAYMENT
017900            THRU A030-SCAN-UPI-PAYMENT-EX
018000     END-IF.
018100     IF NOT LK-PC-ACCEPTED
018200         PERFORM A040-SCAN-BILL-REMINDER
018300            THRU A040-SCAN-BILL-REMINDER-EX
018400     END-IF.
018500     IF NOT LK-PC-ACCEPTED
018600         PERFORM A050-SCAN-GENERIC-FALLBACK
018700            THRU A050-SCAN-GENERIC-FALLBACK-EX
018800     END-IF.
018900 A099-PARSE-SMS-ROUTINE-EX.
019000     EXIT.
019100
019200*----------------------------------------------------------------*
019300* PATTERN 1 - CARD SPEND                                        *
019400* INR <AMT> SPENT ON <BANK> CREDIT CARD XX<DIGITS> AT <MERCHANT>*
019500* ON DD-MM-YYYY HHMM                                            *
019600*----------------------------------------------------------------*
019700 A010-SCAN-CARD-SPEND.
019800     MOVE 1 TO WK-N-SCAN-PTR.
019900     PERFORM Y300-TEST-INR-PRESENT.
020000     IF NOT WK-C-INR-PRESENT
020100         GO TO A010-SCAN-CARD-SPEND-EX.
020200*
020300     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-SPENT-ON
020400         INTO WK-C-AMT-RAW
020500         DELIMITER IN WK-C-SCAN-DELIM
020600         WITH POINTER WK-N-SCAN-PTR.
020700     IF WK-C-SCAN-DELIM = SPACES
020800         GO TO A010-SCAN-CARD-SPEND-EX.
020900     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-CREDIT-CARD
021000         INTO WK-C-SCAN-BEFORE
021100         DELIMITER IN WK-C-SCAN-DELIM
021200         WITH POINTER WK-N-SCAN-PTR.
021300     IF WK-C-SCAN-DELIM = SPACES
021400         GO TO A010-SCAN-CARD-SPEND-EX.
021500     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-AT
021600         INTO WK-C-ACCT-RAW
021700         DELIMITER IN WK-C-SCAN-DELIM
021800         WITH POINTER WK-N-SCAN-PTR.
021900     IF WK-C-SCAN-DELIM = SPACES
022000         GO TO A010-SCAN-CARD-SPEND-EX.
022100     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-ON
022200         INTO WK-C-MERCHANT-RAW
022300         DELIMITER IN WK-C-SCAN-DELIM
022400         WITH POINTER WK-N-SCAN-PTR.
022500     IF WK-C-SCAN-DELIM = SPACES
022600         GO TO A010-SCAN-CARD-SPEND-EX.
022700     UNSTRING WK-C-UPPER-TEXT DELIMITED BY SPACE
022800         INTO WK-C-DATE-RAW
022900         WITH POINTER WK-N-SCAN-PTR.
023000     UNSTRING WK-C-UPPER-TEXT DELIMITED BY SPACE
023100         INTO WK-C-TIME-RAW
023200         WITH POINTER WK-N-SCAN-PTR.
023300*
023400     PERFORM Y100-CLEAN-AMOUNT-ROUTINE.
023500     PERFORM Y200-CONVERT-DATE-TIME.
023600     MOVE "XX"           TO WK-C-ACCT-RAW (1:2).
023700     MOVE WK-C-ACCT-RAW  TO AMB-TXN-ACCOUNT-REF.
023800     MOVE WK-C-MERCHANT-RAW TO AMB-TXN-MERCHANT.
023900     MOVE SPACES         TO AMB-TXN-REFERENCE.
024000     MOVE "debit "       TO AMB-TXN-TYPE.
024100     MOVE .95            TO AMB-TXN-PARSE-CONF.
024200     PERFORM Y400-FINISH-ACCEPTED-TXN.
024300 A010-SCAN-CARD-SPEND-EX.
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700* PATTERN 2 - NEFT CREDIT                                       *
024800* INR <AMT> CREDITED TO AC <DIGITS> <BANK> VIA NEFT ON          *
024900* DD-MM-YYYY HHMM. REF <REF>                                    *
025000*----------------------------------------------------------------*
025100 A020-SCAN-NEFT-CREDIT.
025200     MOVE 1 TO WK-N-SCAN-PTR.
025300     PERFORM Y300-TEST-INR-PRESENT.
025400     IF NOT WK-C-INR-PRESENT
025500         GO TO A020-SCAN-NEFT-CREDIT-EX.
025600*
025700     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-CREDITED-TO
025800         INTO WK-C-AMT-RAW
025900         DELIMITER IN WK-C-SCAN-DELIM
026000         WITH POINTER WK-N-SCAN-PTR.
026100     IF WK-C-SCAN-DELIM = SPACES
026200         GO TO A020-SCAN-NEFT-CREDIT-EX.
026300     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-VIA-NEFT-ON
026400         INTO WK-C-ACCT-SEGMENT
026500         DELIMITER IN WK-C-SCAN-DELIM
026600         WITH POINTER WK-N-SCAN-PTR.
026700     IF WK-C-SCAN-DELIM = SPACES
026800         GO TO A020-SCAN-NEFT-CREDIT-EX.
026900     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-DOT-REF
027000         INTO WK-C-SCAN-BEFORE
027100         DELIMITER IN WK-C-SCAN-DELIM
027200         WITH POINTER WK-N-SCAN-PTR.
027300     IF WK-C-SCAN-DELIM = SPACES
027400         GO TO A020-SCAN-NEFT-CREDIT-EX.
027500     UNSTRING WK-C-SCAN-BEFORE DELIMITED BY SPACE
027600         INTO WK-C-DATE-RAW WK-C-TIME-RAW.
027700     UNSTRING WK-C-UPPER-TEXT DELIMITED BY SPACE
027800         INTO WK-C-REF-RAW
027900         WITH POINTER WK-N-SCAN-PTR.
028000*
028050*                    REQ 88123 - WK-C-ACCT-SEGMENT HOLDS "AC
028060*                    <DIGITS> <BANK>"; ONLY THE DIGIT TOKEN
028070*                    BELONGS IN THE ACCOUNT REFERENCE, SO THE
028080*                    "AC" WORD IS SPLIT OFF HERE THE SAME WAY
028090*                    PATTERN 1 STRIPS ITS OWN CARD PREFIX.
028100     PERFORM Y100-CLEAN-AMOUNT-ROUTINE.
028150     UNSTRING WK-C-ACCT-SEGMENT DELIMITED BY SPACE
028160         INTO WK-C-SCAN-BEFORE WK-C-ACCT-RAW.
028200     PERFORM Y200-CONVERT-DATE-TIME.
028300     MOVE WK-C-ACCT-RAW  TO AMB-TXN-ACCOUNT-REF.
028400     MOVE SPACES         TO AMB-TXN-MERCHANT.
028500     MOVE WK-C-REF-RAW   TO AMB-TXN-REFERENCE.
028600     MOVE "credit"       TO AMB-TXN-TYPE.
028700     MOVE .95            TO AMB-TXN-PARSE-CONF.
028800     PERFORM Y400-FINISH-ACCEPTED-TXN.
028900 A020-SCAN-NEFT-CREDIT-EX.
029000     EXIT.
029100
029200*----------------------------------------------------------------*
029300* PATTERN 3 - UPI PAYMENT                                       *
029400* INR <AMT> PAID TO <PAYEE> VIA UPI REF <REF> ON DD-MM-YYYY HHMM*
029500*----------------------------------------------------------------*
029600 A030-SCAN-UPI-PAYMENT.
029700     MOVE 1 TO WK-N-SCAN-PTR.
029800     PERFORM Y300-TEST-INR-PRESENT.
029900     IF NOT WK-C-INR-PRESENT
030000         GO TO A030-SCAN-UPI-PAYMENT-EX.
030100*
030200     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-PAID-TO
030300         INTO WK-C-AMT-RAW
030400         DELIMITER IN WK-C-SCAN-DELIM
030500         WITH POINTER WK-N-SCAN-PTR.
030600     IF WK-C-SCAN-DELIM = SPACES
030700         GO TO A030-SCAN-UPI-PAYMENT-EX.
030800     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-VIA-UPI-REF
030900         INTO WK-C-MERCHANT-RAW
031000         DELIMITER IN WK-C-SCAN-DELIM
031100         WITH POINTER WK-N-SCAN-PTR.
031200     IF WK-C-SCAN-DELIM = SPACES
031300         GO TO A030-SCAN-UPI-PAYMENT-EX.
031400     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-ON
031500         INTO WK-C-REF-RAW
031600         DELIMITER IN WK-C-SCAN-DELIM
031700         WITH POINTER WK-N-SCAN-PTR.
031800     IF WK-C-SCAN-DELIM = SPACES
031900         GO TO A030-SCAN-UPI-PAYMENT-EX.
032000     UNSTRING WK-C-UPPER-TEXT DELIMITED BY SPACE
032100         INTO WK-C-DATE-RAW
032200         WITH POINTER WK-N-SCAN-PTR.
032300     UNSTRING WK-C-UPPER-TEXT DELIMITED BY SPACE
032400         INTO WK-C-TIME-RAW
032500         WITH POINTER WK-N-SCAN-PTR.
032600*
032700     PERFORM Y100-CLEAN-AMOUNT-ROUTINE.
032800     PERFORM Y200-CONVERT-DATE-TIME.
032900     MOVE SPACES         TO AMB-TXN-ACCOUNT-REF.
033000     MOVE WK-C-MERCHANT-RAW TO AMB-TXN-MERCHANT.
033100     MOVE WK-C-REF-RAW   TO AMB-TXN-REFERENCE.
033200     MOVE "debit "       TO AMB-TXN-TYPE.
033300     MOVE .90            TO AMB-TXN-PARSE-CONF.
033400     PERFORM Y400-FINISH-ACCEPTED-TXN.
033500 A030-SCAN-UPI-PAYMENT-EX.
033600     EXIT.
033700
033800*----------------------------------------------------------------*
033900* PATTERN 4 - BILL REMINDER                                     *
034000* REMINDER ... PAYMENT OF INR <AMT> DUE ON DD-MM-YYYY FOR <BANK>*
034100* XX<DIGITS>                                                    *
034200*----------------------------------------------------------------*
034300 A040-SCAN-BILL-REMINDER.
034400     MOVE 1 TO WK-N-SCAN-PTR.
034500     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-PAYMENT-OF
034600         INTO WK-C-SCAN-BEFORE
034700         DELIMITER IN WK-C-SCAN-DELIM
034800         WITH POINTER WK-N-SCAN-PTR.
034900     IF WK-C-SCAN-DELIM = SPACES
035000         GO TO A040-SCAN-BILL-REMINDER-EX.
035100     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-DUE-ON
035200         INTO WK-C-AMT-RAW
035300         DELIMITER IN WK-C-SCAN-DELIM
035400         WITH POINTER WK-N-SCAN-PTR.
035500     IF WK-C-SCAN-DELIM = SPACES
035600         GO TO A040-SCAN-BILL-REMINDER-EX.
035700     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-FOR
035800         INTO WK-C-DATE-RAW
035900         DELIMITER IN WK-C-SCAN-DELIM
036000         WITH POINTER WK-N-SCAN-PTR.
036100     IF WK-C-SCAN-DELIM = SPACES
036200         GO TO A040-SCAN-BILL-REMINDER-EX.
036300* BANK NAME BEFORE "XXnnnn" IS FREE TEXT OF VARYING LENGTH, SO
036400* THE ACCOUNT REFERENCE IS LOCATED BY ITS OWN "XX" MARKER
036500* RATHER THAN BY A FIXED WORD DELIMITER (AMF0063).
036600     MOVE WK-C-UPPER-TEXT (WK-N-SCAN-PTR:40) TO WK-C-SCAN-BEFORE.
036700     PERFORM Y500-FIND-XX-TOKEN.
036800*
036900     PERFORM Y100-CLEAN-AMOUNT-ROUTINE.
037000     MOVE ZERO TO WK-C-TIME-RAW.
037100     PERFORM Y200-CONVERT-DATE-TIME.
037200     MOVE WK-C-ACCT-RAW TO AMB-TXN-ACCOUNT-REF.
037300     MOVE SPACES        TO AMB-TXN-MERCHANT AMB-TXN-REFERENCE.
037400     MOVE "bill  "      TO AMB-TXN-TYPE.
037500     MOVE .85           TO AMB-TXN-PARSE-CONF.
037600     PERFORM Y400-FINISH-ACCEPTED-TXN.
037700 A040-SCAN-BILL-REMINDER-EX.
037800     EXIT.
037900
038000*----------------------------------------------------------------*
038100* PATTERN 5 - GENERIC FALLBACK.  ANY LINE STILL CONTAINING       *
038200* "INR <AMT>" IS ACCEPTED WITH LOW CONFIDENCE; TIMESTAMP IS THE  *
038300* BATCH RUN DATE/TIME.  A LINE WITH NO "INR " AT ALL IS REJECTED.*
038400*----------------------------------------------------------------*
038500 A050-SCAN-GENERIC-FALLBACK.
038600     MOVE 1 TO WK-N-SCAN-PTR.
038700     PERFORM Y300-TEST-INR-PRESENT.
038800     IF NOT WK-C-INR-PRESENT
038900         GO TO A050-SCAN-GENERIC-FALLBACK-EX.
039000     UNSTRING WK-C-UPPER-TEXT DELIMITED BY SPACE
039100         INTO WK-C-AMT-RAW
039200         WITH POINTER WK-N-SCAN-PTR.
039300     PERFORM Y100-CLEAN-AMOUNT-ROUTINE.
039400     MOVE LK-PC-RUN-DATE TO AMB-TXN-DATE.
039500     MOVE LK-PC-RUN-TIME TO AMB-TXN-TIME.
039600     MOVE SPACES         TO AMB-TXN-ACCOUNT-REF
039700                             AMB-TXN-MERCHANT
039800                             AMB-TXN-REFERENCE.
039900     MOVE "other "       TO AMB-TXN-TYPE.
040000     MOVE .30            TO AMB-TXN-PARSE-CONF.
040100     PERFORM Y400-FINISH-ACCEPTED-TXN.
040200 A050-SCAN-GENERIC-FALLBACK-EX.
040300     EXIT.
040400
040500*----------------------------------------------------------------*
040600 Y100-CLEAN-AMOUNT-ROUTINE.
040700* STRIPS THOUSANDS COMMAS OUT OF WK-C-AMT-RAW, SPLITS ON THE
040800* DECIMAL POINT (DEFAULTING THE FRACTION TO "00" WHEN THE
040900* MESSAGE OMITS ONE) AND COMPOSES THE SIGNED AMOUNT.
041000*----------------------------------------------------------------*
041100     MOVE SPACES TO WK-C-AMT-CLEAN.
041200     MOVE 1      TO WK-N-AMT-CLEAN-OUT.
041300     PERFORM Y110-CLEAN-ONE-CHAR
041400        VARYING WK-N-DIG-IDX FROM 1 BY 1
041500          UNTIL WK-N-DIG-IDX > 15.
041600     UNSTRING WK-C-AMT-CLEAN DELIMITED BY "."
041700         INTO WK-C-AMT-INT-STR
041800              DELIMITER IN WK-C-SCAN-DELIM
041900              WK-C-AMT-FRAC-STR.
042000     IF WK-C-SCAN-DELIM = SPACES
042100         MOVE "00" TO WK-C-AMT-FRAC-STR.
042200     MOVE WK-C-AMT-INT-STR TO WK-C-DIGIT-STRING.
042300     MOVE 9 TO WK-N-DIG-LEN.
042400     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
042500     MOVE WK-N-DIGIT-VALUE TO WK-N-AMT-INT-VAL.
042600     MOVE SPACES TO WK-C-DIGIT-STRING.
042700     MOVE WK-C-AMT-FRAC-STR TO WK-C-DIGIT-STRING (1:2).
042800     MOVE 2 TO WK-N-DIG-LEN.
042900     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
043000     MOVE WK-N-DIGIT-VALUE TO WK-N-AMT-FRAC-VAL.
043100     COMPUTE AMB-TXN-AMOUNT ROUNDED =
043200             WK-N-AMT-INT-VAL + (WK-N-AMT-FRAC-VAL / 100).
043300 Y100-CLEAN-AMOUNT-ROUTINE-EX.
043400     EXIT.
043500
043600 Y110-CLEAN-ONE-CHAR.
043700     IF WK-C-AMT-RAW (WK-N-DIG-IDX:1) NOT = ","
043800         MOVE WK-C-AMT-RAW (WK-N-DIG-IDX:1)
043900                      TO WK-C-AMT-CLEAN (WK-N-AMT-CLEAN-OUT:1)
044000         ADD 1 TO WK-N-AMT-CLEAN-OUT
044100     END-IF.
044200 Y110-CLEAN-ONE-CHAR-EX.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600 Y200-CONVERT-DATE-TIME.
044700* SPLITS DD-MM-YYYY INTO NUMERIC PARTS, VALIDATES THE RANGE, AND
044800* FALLS BACK TO THE BATCH RUN DATE/TIME WHEN THE MESSAGE'S DATE
044900* OR TIME IS NOT A SENSIBLE CALENDAR VALUE (AMF0104).
045000*----------------------------------------------------------------*
045100     MOVE "N" TO WK-C-DATE-VALID-SW.
045200     UNSTRING WK-C-DATE-RAW DELIMITED BY "-"
045300         INTO WK-C-BANK-DAY WK-C-BANK-MONTH WK-C-BANK-YEAR.
045400     MOVE WK-C-BANK-DAY   TO WK-C-DIGIT-STRING.
045500     MOVE 2 TO WK-N-DIG-LEN.
045600     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
045700     MOVE WK-N-DIGIT-VALUE TO WK-N-DD.
045800     MOVE WK-C-BANK-MONTH TO WK-C-DIGIT-STRING.
045900     MOVE 2 TO WK-N-DIG-LEN.
046000     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
046100     MOVE WK-N-DIGIT-VALUE TO WK-N-MM.
046200     MOVE WK-C-BANK-YEAR  TO WK-C-DIGIT-STRING.
046300     MOVE 4 TO WK-N-DIG-LEN.
046400     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
046500     MOVE WK-N-DIGIT-VALUE TO WK-N-YYYY.
046600     MOVE WK-C-TIME-RAW (1:2) TO WK-C-DIGIT-STRING.
046700     MOVE 2 TO WK-N-DIG-LEN.
046800     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
046900     MOVE WK-N-DIGIT-VALUE TO WK-N-HH.
047000     MOVE WK-C-TIME-RAW (3:2) TO WK-C-DIGIT-STRING.
047100     MOVE 2 TO WK-N-DIG-LEN.
047200     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
047300     MOVE WK-N-DIGIT-VALUE TO WK-N-MIN.
047400     IF WK-N-DD >= 1 AND WK-N-DD <= 31
047500         AND WK-N-MM >= 1 AND WK-N-MM <= 12
047600         AND WK-N-YYYY >= 1900 AND WK-N-YYYY <= 2099
047700         AND WK-N-HH <= 23 AND WK-N-MIN <= 59
047800         MOVE "Y" TO WK-C-DATE-VALID-SW.
047900     IF WK-C-DATE-IS-VALID
048000         COMPUTE AMB-TXN-DATE =
048100                 (WK-N-YYYY * 10000) + (WK-N-MM * 100) + WK-N-DD
048200         COMPUTE AMB-TXN-TIME = (WK-N-HH * 100) + WK-N-MIN
048300     ELSE
048400         MOVE LK-PC-RUN-DATE TO AMB-TXN-DATE
048500         MOVE LK-PC-RUN-TIME TO AMB-TXN-TIME
048600     END-IF.
048700 Y200-CONVERT-DATE-TIME-EX.
048800     EXIT.
048900
049000*----------------------------------------------------------------*
049100 Y200-CONVERT-DIGITS-TO-NUMBER.
049200* ACCUMULATES A DIGIT STRING INTO A BINARY VALUE, THE WAY THIS
049300* SHOP DID BEFORE FUNCTION NUMVAL WAS EVER ON THE MENU.
049400*----------------------------------------------------------------*
049500     MOVE ZERO TO WK-N-DIGIT-VALUE.
049600     PERFORM Y210-ACCUM-ONE-DIGIT
049700        VARYING WK-N-DIG-IDX FROM 1 BY 1
049800          UNTIL WK-N-DIG-IDX > WK-N-DIG-LEN.
049900 Y200-CONVERT-DIGITS-TO-NUMBER-EX.
050000     EXIT.
050100
050200 Y210-ACCUM-ONE-DIGIT.
050300     IF WK-C-DIGIT-STRING (WK-N-DIG-IDX:1) NUMERIC
050400         MOVE WK-C-DIGIT-STRING (WK-N-DIG-IDX:1)
050500                                  TO WK-N-DIG-ONE-CHAR
050600         COMPUTE WK-N-DIGIT-VALUE =
050700                 (WK-N-DIGIT-VALUE * 10) + WK-N-DIG-ONE-CHAR
050800     END-IF.
050900 Y210-ACCUM-ONE-DIGIT-EX.
051000     EXIT.
051100
051200*----------------------------------------------------------------*
051300 Y300-TEST-INR-PRESENT.
051400* PRESENCE TEST FOR THE "INR " LITERAL FROM THE CURRENT POINTER
051500* POSITION ONWARD; LEAVES THE POINTER JUST PAST IT ON SUCCESS.
051600*----------------------------------------------------------------*
051700     MOVE "N" TO WK-C-INR-PRESENT-SW.
051800     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-INR
051900         INTO WK-C-SCAN-BEFORE
052000         DELIMITER IN WK-C-SCAN-DELIM
052100         WITH POINTER WK-N-SCAN-PTR.
052200     IF WK-C-SCAN-DELIM NOT = SPACES
052300         MOVE "Y" TO WK-C-INR-PRESENT-SW
052400     ELSE
052500         MOVE 1 TO WK-N-SCAN-PTR
052600     END-IF.
052700 Y300-TEST-INR-PRESENT-EX.
052800     EXIT.
052900
053000*----------------------------------------------------------------*
053100 Y400-FINISH-ACCEPTED-TXN.
053200* COMMON TAIL FOR EVERY PATTERN THAT MATCHED - CURRENCY IS
053300* ALWAYS INR FOR THIS FEED (AMF0058); USER-ID DEFAULTED FROM
053310* THE COMMON AREA UNTIL THE FEED CARRIES ITS OWN (REQ 88123).
053400*----------------------------------------------------------------*
053500     MOVE "INR"      TO AMB-TXN-CURRENCY.
053550     MOVE WK-C-USER-ID-DEFAULT TO AMB-TXN-USER-ID.
053600     MOVE "Y"        TO LK-PC-STATUS.
053700 Y400-FINISH-ACCEPTED-TXN-EX.
053800     EXIT.
053900
054000*----------------------------------------------------------------*
054100 Y500-FIND-XX-TOKEN.
054200* LOCATES THE LAST "XX" MARKER IN WK-C-SCAN-BEFORE (BANK NAMES
054300* OCCASIONALLY CONTAIN OTHER "XX" TEXT, SO THE LAST ONE FOUND -
054400* THE ONE CLOSEST TO THE CARD/ACCOUNT DIGITS - IS TAKEN) AND
054500* COPIES 10 BYTES FROM THERE INTO WK-C-ACCT-RAW.
054600*----------------------------------------------------------------*
054700     MOVE SPACES TO WK-C-ACCT-RAW.
054800     MOVE ZERO   TO WK-N-XX-POS.
054900     PERFORM Y510-SCAN-FOR-XX
055000        VARYING WK-N-DIG-IDX FROM 1 BY 1
055100          UNTIL WK-N-DIG-IDX > 30.
055200     IF WK-N-XX-POS > ZERO
055300         MOVE WK-C-SCAN-BEFORE (WK-N-XX-POS:10) TO WK-C-ACCT-RAW
055400     END-IF.
055500 Y500-FIND-XX-TOKEN-EX.
055600     EXIT.
055700
055800 Y510-SCAN-FOR-XX.
055900     IF WK-C-SCAN-BEFORE (WK-N-DIG-IDX:2) = "XX"
056000         MOVE WK-N-DIG-IDX TO WK-N-XX-POS
056100     END-IF.
056200 Y510-SCAN-FOR-XX-EX.
056300     EXIT.
056400
056500******************************************************************
056600*************** END OF PROGRAM SOURCE - AMFVSMS ****************
056700******************************************************************
