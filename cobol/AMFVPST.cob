000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. AMFVPST.
000400 AUTHOR. RNAIR.
000500 INSTALLATION. AMIFI DATA CENTRE.
000600 DATE-WRITTEN. 05 JAN 1993.
000700 DATE-COMPILED.
000800 SECURITY. AMIFI BATCH SUITE - INTERNAL USE ONLY.
000900*DESCRIPTION : TRANSACTION STORE / IDEMPOTENT POSTING ROUTINE.
001000*             CALLED ONCE PER PARSED TRANSACTION BY THE MAIN
001100*             BATCH DRIVER (AMFBTCH), AFTER AMFVCLS/AMFVGOL HAVE
001200*             SET CATEGORY AND GOAL IMPACTS, JUST BEFORE THE
001300*             DRIVER WRITES THE OUTPUT RECORDS.  DERIVES A
001400*             DUPLICATE KEY FROM THE RAW MESSAGE TEXT, CHECKS IT
001500*             AGAINST AN IN-MEMORY TABLE OF KEYS ALREADY SEEN
001600*             THIS RUN, AND EITHER HANDS BACK THE ID ALREADY
001700*             ASSIGNED (DUPLICATE) OR ASSIGNS THE NEXT ID AND
001800*             REMEMBERS THE KEY.  NOTE - THE TABLE LIVES IN THIS
001900*             PROGRAM'S WORKING-STORAGE, NOT A KEYED FILE; ON
002000*             THE AS/400 THAT STORAGE STAYS PUT BETWEEN CALLS
002100*             FOR AS LONG AS AMFBTCH HOLDS THE PROGRAM ACTIVE
002200*             (NO CANCEL BETWEEN TRANSACTIONS), WHICH IS WHAT
002300*             GIVES US THE RUN-LONG MEMORY WITHOUT A FILE.
002400*______________________________________________________________
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* AMF0029 05/01/1993 RNAIR   - STATEMENT RECONCILIATION SUITE -    AMF0029
002800*                          ORIGINAL VERSION.  DUPLICATE-STATEMENT
002900*                          -LINE CHECK AGAINST THE TFSBNKAC KEYED
003000*                          FILE, ONE INDEXED READ PER LINE.
003100*----------------------------------------------------------------
003200* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - REWRITTEN  AMF0090
003300*                          AROUND AN IN-MEMORY DUPLICATE-KEY
003400*                          TABLE, REPLACES THE OLD TFSBNKAC
003500*                          KEYED-FILE LOOKUP THIS ROUTINE WAS
003600*                          CLONED FROM.
003700*----------------------------------------------------------------
003800* AMF0105 14/02/2023 KDEVAN  - REQ 88130 - RAISED TABLE CAPACITY   AMF0105
003900*                          TO 300 KEYS AFTER A GOALS-TEAM VOLUME
004000*                          TEST OVERFLOWED THE ORIGINAL 100.
004100*================================================================
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000         UPSI-0 IS UPSI-SWITCH-0
005100         ON STATUS IS U0-ON
005200         OFF STATUS IS U0-OFF.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                      PIC X(24) VALUE
005800         "** PROGRAM AMFVPST  **".
005900*
006000*----------------------------------------------------------------
006100* DUPLICATE-KEY TABLE - HOLDS EVERY KEY SEEN SO FAR THIS RUN
006200* PLUS THE TXN-ID THAT WAS ASSIGNED THE FIRST TIME IT WAS SEEN.
006300* AMF0105 - 300 ENTRIES (WAS 100).                                 AMF0105
006400*----------------------------------------------------------------
006500 01  WK-C-DUP-TABLE.
006600     05  WK-C-DUP-ENTRY OCCURS 300 TIMES INDEXED BY WK-N-DUP-IDX.
006700         10  WK-C-DUP-TAB-KEY        PIC X(20).
006800         10  WK-C-DUP-TAB-TXNID      PIC X(12).
006900 01  WK-N-DUP-COUNT              PIC 9(03) COMP VALUE ZERO.
007000 01  WK-N-NEXT-TXN-SEQ           PIC 9(09) COMP VALUE ZERO.
007100 01  WK-C-FOUND-SW               PIC X(01).
007200     88  WK-C-FOUND-YES                  VALUE "Y".
007300*
007400*----------------------------------------------------------------
007500* DUPLICATE-KEY BUILD AREA.  THE CHECKSUM IS A PLAIN WEIGHTED
007600* SUM OF THE ZONED-DECIMAL DIGIT VALUE OF EACH BYTE OF THE
007700* MESSAGE (SEE B000) - NOT A "REAL" HASH, BUT DETERMINISTIC, SO
007800* TWO IDENTICAL LINES ALWAYS PRODUCE THE SAME KEY, WHICH IS ALL
007900* IDEMPOTENT POSTING NEEDS (AMF0090).
008000*----------------------------------------------------------------
008100 01  WK-C-RAW-TEXT-WORK          PIC X(200).
008200 01  WK-C-RAW-TEXT-TAB REDEFINES WK-C-RAW-TEXT-WORK.
008300     05  WK-C-RAW-CHAR           PIC X(01) OCCURS 200 TIMES.
008400 01  WK-C-RAW-CHAR-R REDEFINES WK-C-RAW-TEXT-TAB.
008500     05  WK-C-RAW-DIGIT-VIEW     PIC 9(01) OCCURS 200 TIMES.
008600*
008700 01  WK-N-SCAN-IDX                PIC 9(03) COMP.
008800 01  WK-N-RAW-LENGTH              PIC 9(03) COMP.
008900 01  WK-N-DUP-CHECKSUM            PIC 9(09) COMP.
009000*
009100 01  WK-C-DUP-KEY-BUILD.
009200     05  WK-C-DUP-KEY-CHK        PIC 9(17).
009300     05  WK-C-DUP-KEY-LEN        PIC 9(03).
009400 01  WK-C-DUP-KEY-FLAT REDEFINES WK-C-DUP-KEY-BUILD
009500                                  PIC X(20).
009600 01  WK-C-DUP-KEY-WORK           PIC X(20).
009700*
009800 01  WK-C-TXN-ID-BUILD.
009900     05  WK-C-TXN-ID-PREFIX      PIC X(03) VALUE "TXN".
010000     05  WK-C-TXN-ID-SEQ         PIC 9(09).
010100
010200 LINKAGE SECTION.
010300*****************
010400 01  PST-RAW-MESSAGE.
010500     COPY AMFRAWC REPLACING ==:PFX:== BY ==PST==.
010600*
010700 01  AMB-TXN-RECORD.
010800     COPY AMFTXNC.
010900*
011000 01  LK-POST-CONTROL.
011100     05  LK-PST-DUPLICATE-FLAG   PIC X(01).
011200         88  LK-PST-IS-DUPLICATE         VALUE "Y".
011300         88  LK-PST-NOT-DUPLICATE        VALUE "N".
011400
011500****************************************************************
011600 PROCEDURE DIVISION USING PST-RAW-MESSAGE, AMB-TXN-RECORD,
011700                           LK-POST-CONTROL.
011800****************************************************************
011900 MAIN-MODULE.
012000     PERFORM A000-PROCESS-CALLED-ROUTINE
012100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012200     GOBACK.
012300
012400*----------------------------------------------------------------*
012500 A000-PROCESS-CALLED-ROUTINE.
012600* BUILDS THE DUPLICATE KEY, SEARCHES THE TABLE, THEN EITHER
012700* REUSES OR ASSIGNS A TXN-ID (AMF0090).
012800*----------------------------------------------------------------*
012900     MOVE "N" TO LK-PST-DUPLICATE-FLAG.
013000     PERFORM B000-BUILD-DUP-KEY THRU B099-BUILD-DUP-KEY-EX.
013100     MOVE WK-C-DUP-KEY-WORK TO AMB-TXN-DUP-KEY.
013200     PERFORM C000-SEARCH-DUP-TABLE THRU C099-SEARCH-DUP-TABLE-EX.
013300     IF WK-C-FOUND-YES
013400         MOVE WK-C-DUP-TAB-TXNID (WK-N-DUP-IDX) TO AMB-TXN-ID
013500         SET LK-PST-IS-DUPLICATE TO TRUE
013600     ELSE
013700         PERFORM D000-ASSIGN-NEW-TXN-ID
013800            THRU D099-ASSIGN-NEW-TXN-ID-EX
013900         SET LK-PST-NOT-DUPLICATE TO TRUE
014000     END-IF.
014100 A099-PROCESS-CALLED-ROUTINE-EX.
014200     EXIT.
014300
014400*----------------------------------------------------------------*
014500 B000-BUILD-DUP-KEY.
014600* CHECKSUM = SUM OF (POSITION * DIGIT-VIEW-OF-BYTE) OVER THE
014700* SIGNIFICANT (NON-TRAILING-SPACE) PART OF THE MESSAGE.  THE
014800* DIGIT-VIEW REDEFINES EACH BYTE AS AN UNCHECKED PIC 9(01) - WE
014900* NEVER TEST IT FOR CLASS, WE JUST WANT A REPEATABLE NUMBER OUT
015000* OF WHATEVER BITS ARE THERE, SO PUNCTUATION AND LETTERS FEED
015100* THE CHECKSUM JUST AS WELL AS DIGITS DO.
015200*----------------------------------------------------------------*
015300     MOVE PST-RAW-TEXT TO WK-C-RAW-TEXT-WORK.
015400     MOVE ZERO TO WK-N-RAW-LENGTH.
015500     PERFORM E600-SCAN-ONE-LENGTH-POS
015600        VARYING WK-N-SCAN-IDX FROM 200 BY -1
015700          UNTIL WK-N-SCAN-IDX < 1.
015800     MOVE ZERO TO WK-N-DUP-CHECKSUM.
015900     PERFORM E610-ADD-ONE-CHAR
016000        VARYING WK-N-SCAN-IDX FROM 1 BY 1
016100          UNTIL WK-N-SCAN-IDX > WK-N-RAW-LENGTH.
016200     MOVE WK-N-DUP-CHECKSUM TO WK-C-DUP-KEY-CHK.
016300     MOVE WK-N-RAW-LENGTH   TO WK-C-DUP-KEY-LEN.
016400     MOVE WK-C-DUP-KEY-FLAT TO WK-C-DUP-KEY-WORK.
016500 B099-BUILD-DUP-KEY-EX.
016600     EXIT.
016700
016800 E600-SCAN-ONE-LENGTH-POS.
016900     IF WK-N-RAW-LENGTH = ZERO
017000         IF WK-C-RAW-CHAR (WK-N-SCAN-IDX) NOT = SPACE
017100             MOVE WK-N-SCAN-IDX TO WK-N-RAW-LENGTH
017200         END-IF
017300     END-IF.
017400 E600-SCAN-ONE-LENGTH-POS-EX.
017500     EXIT.
017600
017700 E610-ADD-ONE-CHAR.
017800     COMPUTE WK-N-DUP-CHECKSUM =
017900             WK-N-DUP-CHECKSUM +
018000             (WK-N-SCAN-IDX * WK-C-RAW-DIGIT-VIEW (WK-N-SCAN-IDX)).
018100 E610-ADD-ONE-CHAR-EX.
018200     EXIT.
018300
018400*----------------------------------------------------------------*
018500 C000-SEARCH-DUP-TABLE.
018600* LINEAR SCAN - THE TABLE IS SHORT ENOUGH (300 MAX) THAT A
018700* KEYED SEARCH ISN'T WARRANTED (AMF0090).
018800*----------------------------------------------------------------*
018900     MOVE "N" TO WK-C-FOUND-SW.
019000     IF WK-N-DUP-COUNT > ZERO
019100         PERFORM C010-TEST-ONE-ENTRY
019200            VARYING WK-N-DUP-IDX FROM 1 BY 1
019300              UNTIL WK-N-DUP-IDX > WK-N-DUP-COUNT
019400                 OR WK-C-FOUND-YES
019500     END-IF.
019600 C099-SEARCH-DUP-TABLE-EX.
019700     EXIT.
019800
019900 C010-TEST-ONE-ENTRY.
020000     IF WK-C-DUP-TAB-KEY (WK-N-DUP-IDX) = WK-C-DUP-KEY-WORK
020100         MOVE "Y" TO WK-C-FOUND-SW
020200     END-IF.
020300 C010-TEST-ONE-ENTRY-EX.
020400     EXIT.
020500
020600*----------------------------------------------------------------*
020700 D000-ASSIGN-NEW-TXN-ID.
020800* NEXT-TXN-SEQ IS HELD IN WORKING-STORAGE SO IT SURVIVES ACROSS
020900* CALLS FOR THE LIFE OF THE RUN (AMF0090).  IF THE TABLE IS
021000* FULL THE NEW KEY IS STILL RETURNED BUT NOT REMEMBERED - A
021100* REPEAT OF THAT PARTICULAR LINE LATER IN THE SAME RUN WOULD
021200* THEN BE TREATED AS A FRESH TRANSACTION RATHER THAN A DUPLICATE.
021300* THIS HAS NEVER HAPPENED IN PRODUCTION VOLUMES (AMF0105).
021400*----------------------------------------------------------------*
021500     ADD 1 TO WK-N-NEXT-TXN-SEQ.
021600     MOVE WK-N-NEXT-TXN-SEQ TO WK-C-TXN-ID-SEQ.
021700     MOVE WK-C-TXN-ID-BUILD TO AMB-TXN-ID.
021800     IF WK-N-DUP-COUNT < 300
021900         ADD 1 TO WK-N-DUP-COUNT
022000         SET WK-N-DUP-IDX TO WK-N-DUP-COUNT
022100         MOVE WK-C-DUP-KEY-WORK TO WK-C-DUP-TAB-KEY (WK-N-DUP-IDX)
022200         MOVE AMB-TXN-ID        TO WK-C-DUP-TAB-TXNID (WK-N-DUP-IDX)
022300     END-IF.
022400 D099-ASSIGN-NEW-TXN-ID-EX.
022500     EXIT.
022600
022700******************************************************************
022800*************** END OF PROGRAM SOURCE - AMFVPST ****************
022900******************************************************************
