000100*****************************************************************
000200* AMFTXNC.CPY                                                    *
000300* AMIFI BATCH SUITE - PARSED TRANSACTION RECORD                 *
000400* CALLER SUPPLIES THE 01 WRAPPER, E.G. "01 AMB-TXN-RECORD.      *
000500* COPY AMFTXNC." SHARED BY THE TRANSACTION OUTPUT FILE AND THE  *
000600* LINKAGE SECTION OF EVERY CALLED AMFV-xxxx SUBROUTINE.         *
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* AMF0058 09/06/2011 PSHARMA - SMS ALERT FEED PROJECT - ORIGINAL   AMF0058
001100*                              PARSED-TRANSACTION LAYOUT.
001200* AMF0071 04/02/2015 PSHARMA - E-MAIL ALERT FEED - ADDED           AMF0071
001300*                              AMB-TXN-CHANNEL.
001400* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - ADDED      AMF0090
001500*                              AMB-TXN-CATEGORY / CLASS-CONF AND
001600*                              AMB-TXN-DUP-KEY FOR IDEMPOTENT
001700*                              POSTING.
001710* AMF0109 22/06/2023 KDEVAN  - REQ 88146 - REMOVED THE UNUSED     AMF0109
001720*                              AMB-TXN-DATE-FIELDS REDEFINES.
001730*                              ITS FILLER WAS CUT FOR AN 11-BYTE
001740*                              DISPLAY AMOUNT, NOT THE ACTUAL
001750*                              6-BYTE COMP-3 FIELD, SO THE
001760*                              YEAR/MONTH/DAY VIEW WAS 5 BYTES
001770*                              OUT OF LINE WITH AMB-TXN-DATE -
001780*                              AND NOTHING IN THE SUITE EVER
001790*                              CALLED ON IT.  AGEING/DEADLINE
001800*                              ARITHMETIC RUNS ENTIRELY THROUGH
001810*                              AMFVGOL'S OWN WORKING-STORAGE.
001820*****************************************************************
001900*
002000 05  AMB-TXN-BUFFER                  PIC X(200).
002100*
002200 05  AMB-TXN-FIELDS REDEFINES AMB-TXN-BUFFER.
002300     10  AMB-TXN-ID                  PIC X(12).
002400     10  AMB-TXN-USER-ID             PIC X(12).
002500     10  AMB-TXN-AMOUNT              PIC S9(09)V99 COMP-3.
002600     10  AMB-TXN-CURRENCY            PIC X(03).
002700     10  AMB-TXN-TYPE                PIC X(06).
002800     10  AMB-TXN-DATE                PIC 9(08).
002900     10  AMB-TXN-TIME                PIC 9(04).
003000     10  AMB-TXN-ACCOUNT-REF         PIC X(10).
003100     10  AMB-TXN-MERCHANT            PIC X(30).
003200     10  AMB-TXN-REFERENCE           PIC X(16).
003300     10  AMB-TXN-PARSE-CONF          PIC 9V99.
003400     10  AMB-TXN-CHANNEL             PIC X(05).
003500     10  AMB-TXN-CATEGORY            PIC X(15).
003600     10  AMB-TXN-CLASS-CONF          PIC 9V99.
003700     10  AMB-TXN-DUP-KEY             PIC X(20).
003800     10  AMB-TXN-SUBCAT-FLAG         PIC X(20).
003900*                        AMF0090 - INFORMATIONAL SUBCATEGORY
004000*                        FLAG, SEE AMFVCLS PARA B100.
004100     10  FILLER                      PIC X(017).
