000100*****************************************************************
000200* AMFGIRC.CPY                                                    *
000300* AMIFI BATCH SUITE - GOAL IMPACT RESULT AREA                   *
000400* CALLER SUPPLIES THE 01 WRAPPER, E.G. "01 AMB-GIM-RESULT-AREA. *
000500* COPY AMFGIRC." RETURNED BY AMFVGOL - UP TO 3 IMPACTS PER      *
000600* TRANSACTION, ONE SLOT PER STATIC GOAL, SAME FIXED ORDER AS    *
000700* THE AMFGOLD GOAL TABLE.                                       *
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - ORIGINAL   AMF0090
001200*                              3-SLOT RESULT AREA.
001300*****************************************************************
001400*
001500 05  AMB-GIM-COUNT                   PIC 9(01) COMP.
001600 05  AMB-GIM-ENTRY OCCURS 3 TIMES INDEXED BY AMB-GIM-IDX.
001700     10  AMB-GIME-GOAL-ID             PIC X(16).
001800     10  AMB-GIME-GOAL-NAME           PIC X(30).
001900     10  AMB-GIME-IMPACT-SCORE        PIC S9V99 COMP-3.
002000     10  AMB-GIME-IMPACT-AMOUNT       PIC S9(09)V99 COMP-3.
002100     10  AMB-GIME-NEW-PROGRESS        PIC 9V99.
002200     10  AMB-GIME-ACHIEVED-FLAG       PIC X(01).
002300     10  AMB-GIME-AT-RISK-FLAG        PIC X(01).
002400     10  AMB-GIME-MESSAGE             PIC X(80).
