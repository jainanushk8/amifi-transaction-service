000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. AMFVEML.
000400 AUTHOR. RNAIR.
000500 INSTALLATION. AMIFI DATA CENTRE.
000600 DATE-WRITTEN. 03 SEP 1990.
000700 DATE-COMPILED.
000800 SECURITY. AMIFI BATCH SUITE - INTERNAL USE ONLY.
000900*DESCRIPTION : E-MAIL ALERT FEED PARSER.  CALLED ONCE PER RAW
001000*             E-MAIL NOTIFICATION LINE BY THE MAIN BATCH DRIVER
001100*             (AMFBTCH).  SCANS THE LINE AGAINST THE TWO KNOWN
001200*             BANK E-MAIL SHAPES, FIRST MATCH WINS.  THERE IS NO
001300*             GENERIC FALLBACK FOR THIS CHANNEL - AN UNMATCHED
001400*             LINE IS SIMPLY REJECTED BACK TO THE CALLER.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* AMF0012 03/09/1990 RNAIR   - STATEMENT RECONCILIATION SUITE -    AMF0012
001900*                          ORIGINAL VERSION.  GENERIC TWO-PATTERN
002000*                          NOTIFICATION SCAN FOR THE OLD TELEX
002100*                          ADVICE FEED.
002200*----------------------------------------------------------------
002300* AMF0071 04/02/2015 PSHARMA - E-MAIL ALERT FEED PROJECT -         AMF0071
002400*                          REWRITTEN FOR THE NEW E-MAIL FEED.
002500*                          TWO PATTERNS, NO FALLBACK (SEE DESIGN
002600*                          NOTE BELOW).
002700*----------------------------------------------------------------
002800* AMF0090 17/08/2019 KDEVAN  - PERSONAL GOALS PROJECT - NO         AMF0090
002900*                          CHANGE TO THIS ROUTINE, RECOMPILED
003000*                          FOR THE NEW AMFTXNC LAYOUT.
003100*================================================================
003200*NOTE        : UNLIKE AMFVSMS THIS ROUTINE DELIBERATELY HAS NO
003300*             PATTERN-5-STYLE FALLBACK.  E-MAIL TEXT IS FREER
003400*             FORM THAN SMS AND A LOOSE FALLBACK HERE PICKED UP
003500*             TOO MANY NEWSLETTER/MARKETING LINES IN UAT - SEE
003600*             AMF0071 TEST LOG.  DO NOT ADD ONE WITHOUT SIGN-OFF.
003700*================================================================
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004600         UPSI-0 IS UPSI-SWITCH-0
004700         ON STATUS IS U0-ON
004800         OFF STATUS IS U0-OFF.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                      PIC X(24) VALUE
005600         "** PROGRAM AMFVEML  **".
005700*
005710*                    REQ 88123 - COMMON AREA PULLED IN FOR THE
005720*                    DEFAULT USER-ID ONLY (WK-C-USER-ID-DEFAULT).
005730     COPY AMFCOMW.
005740*
005800 01  WK-C-UPPER-TEXT             PIC X(190).
005900 01  WK-C-UPPER-TEXT-R REDEFINES WK-C-UPPER-TEXT.
006000     05  WK-C-UPPER-TAB          PIC X(01) OCCURS 190 TIMES.
006100*
006200 01  WK-N-SCAN-PTR               PIC 9(03) COMP.
006300 01  WK-C-SCAN-BEFORE            PIC X(190).
006400 01  WK-C-SCAN-DELIM             PIC X(20).
006500*
006600 01  WK-C-PATTERN-LITERALS.
006700     05  WK-C-LIT-INTEREST-INR   PIC X(13) VALUE "INTEREST INR ".
006800     05  WK-C-LIT-HAS-BEEN-CR    PIC X(18)
006900                                 VALUE " HAS BEEN CREDITED".
007000     05  WK-C-LIT-INR            PIC X(04) VALUE "INR ".
007100     05  WK-C-LIT-PAID-TO        PIC X(09) VALUE " PAID TO ".
007200     05  WK-C-LIT-DOT-TXN        PIC X(06) VALUE ". TXN ".
007300     05  WK-C-LIT-ON             PIC X(04) VALUE " ON ".
007400*
007500 01  WK-C-WORK-FIELDS.
007600     05  WK-C-AMT-RAW            PIC X(15).
007700     05  WK-C-AMT-CLEAN          PIC X(15).
007800     05  WK-N-AMT-CLEAN-OUT      PIC 9(02) COMP.
007900     05  WK-C-AMT-INT-STR        PIC X(09).
008000     05  WK-C-AMT-FRAC-STR       PIC X(02).
008100     05  WK-N-AMT-INT-VAL        PIC 9(09) COMP.
008200     05  WK-N-AMT-FRAC-VAL       PIC 9(02) COMP.
008300     05  WK-C-MERCHANT-RAW       PIC X(30).
008400     05  WK-C-REF-RAW            PIC X(16).
008500*
008600 01  WK-N-GENERIC-DIGIT-AREA.
008700     05  WK-C-DIGIT-STRING       PIC X(15).
008800     05  WK-N-DIG-LEN            PIC 9(02) COMP.
008900     05  WK-N-DIG-IDX            PIC 9(02) COMP.
009000     05  WK-C-DIG-ONE-CHAR       PIC X(01).
009100     05  WK-N-DIG-ONE-CHAR REDEFINES WK-C-DIG-ONE-CHAR
009200                                 PIC 9(01).
009300     05  WK-N-DIGIT-VALUE        PIC 9(09) COMP.
009400
009500 LINKAGE SECTION.
009600*****************
009700 01  EMAIL-RAW-MESSAGE.
009800     COPY AMFRAWC REPLACING ==:PFX:== BY ==EMAIL==.
009900*
010000 01  AMB-TXN-RECORD.
010100     COPY AMFTXNC.
010200*
010300 01  LK-PARSE-CONTROL.
010400     05  LK-PC-RUN-DATE          PIC 9(08).
010500     05  LK-PC-RUN-TIME          PIC 9(04).
010600     05  LK-PC-STATUS            PIC X(01).
010700         88  LK-PC-ACCEPTED              VALUE "Y".
010800         88  LK-PC-REJECTED              VALUE "N".
010900
011000****************************************************************
011100 PROCEDURE DIVISION USING EMAIL-RAW-MESSAGE, AMB-TXN-RECORD,
011200                           LK-PARSE-CONTROL.
011300****************************************************************
011400 MAIN-MODULE.
011500     PERFORM A000-PARSE-EMAIL-ROUTINE
011600        THRU A099-PARSE-EMAIL-ROUTINE-EX.
011700     GOBACK.
011800
011900*----------------------------------------------------------------*
012000 A000-PARSE-EMAIL-ROUTINE.
012100*----------------------------------------------------------------*
012200     MOVE "N" TO LK-PC-STATUS.
012300     MOVE SPACES TO AMB-TXN-BUFFER.
012400     MOVE EMAIL-RAW-SCAN-AREA TO WK-C-UPPER-TEXT.
012500     INSPECT WK-C-UPPER-TEXT CONVERTING
012600         "abcdefghijklmnopqrstuvwxyz" TO
012700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012800     MOVE "email"     TO AMB-TXN-CHANNEL.
012900     MOVE ZERO        TO AMB-TXN-CLASS-CONF.
013000     MOVE SPACES      TO AMB-TXN-CATEGORY.
013100*
013200     PERFORM A010-SCAN-INTEREST-CREDIT
013300        THRU A010-SCAN-INTEREST-CREDIT-EX.
013400     IF NOT LK-PC-ACCEPTED
013500         PERFORM A020-SCAN-BILL-PAYMENT
013600            THRU A020-SCAN-BILL-PAYMENT-EX
013700     END-IF.
013800* NO GENERIC FALLBACK FOR THIS CHANNEL - SEE PROGRAM BANNER.
013900 A099-PARSE-EMAIL-ROUTINE-EX.
014000     EXIT.
014100
014200*----------------------------------------------------------------*
014300* PATTERN 1 - INTEREST CREDIT                                    *
014400* ... INTEREST INR <AMT> HAS BEEN CREDITED ON <DAY> <MONTH> ...  *
014500* ONLY THE AMOUNT IS EXTRACTED - THE MESSAGE'S OWN DATE IS NOT   *
014600* TRUSTWORTHY (NO YEAR IN THE TEXT) SO THE BATCH RUN DATE/TIME   *
014700* IS ALWAYS USED FOR THIS PATTERN.                               *
014800*----------------------------------------------------------------*
014900 A010-SCAN-INTEREST-CREDIT.
015000     MOVE 1 TO WK-N-SCAN-PTR.
015100     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-INTEREST-INR
015200         INTO WK-C-SCAN-BEFORE
015300         DELIMITER IN WK-C-SCAN-DELIM
015400         WITH POINTER WK-N-SCAN-PTR.
015500     IF WK-C-SCAN-DELIM = SPACES
015600         GO TO A010-SCAN-INTEREST-CREDIT-EX.
015700     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-HAS-BEEN-CR
015800         INTO WK-C-AMT-RAW
015900         DELIMITER IN WK-C-SCAN-DELIM
016000         WITH POINTER WK-N-SCAN-PTR.
016100     IF WK-C-SCAN-DELIM = SPACES
016200         GO TO A010-SCAN-INTEREST-CREDIT-EX.
016300*
016400     PERFORM Y100-CLEAN-AMOUNT-ROUTINE.
016500     MOVE LK-PC-RUN-DATE TO AMB-TXN-DATE.
016600     MOVE LK-PC-RUN-TIME TO AMB-TXN-TIME.
016700     MOVE SPACES         TO AMB-TXN-ACCOUNT-REF
016800                             AMB-TXN-MERCHANT
016900                             AMB-TXN-REFERENCE.
017000     MOVE "credit"       TO AMB-TXN-TYPE.
017100     MOVE .90            TO AMB-TXN-PARSE-CONF.
017200     PERFORM Y400-FINISH-ACCEPTED-TXN.
017300 A010-SCAN-INTEREST-CREDIT-EX.
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700* PATTERN 2 - BILL PAYMENT                                       *
017800* INR <AMT> PAID TO <MERCHANT>. TXN <REF> ON <DATE>              *
017900* TIMESTAMP IS ALWAYS THE BATCH RUN DATE FOR THIS CHANNEL.       *
018000*----------------------------------------------------------------*
018100 A020-SCAN-BILL-PAYMENT.
018200     MOVE 1 TO WK-N-SCAN-PTR.
018300     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-INR
018400         INTO WK-C-SCAN-BEFORE
018500         DELIMITER IN WK-C-SCAN-DELIM
018600         WITH POINTER WK-N-SCAN-PTR.
018700     IF WK-C-SCAN-DELIM = SPACES
018800         GO TO A020-SCAN-BILL-PAYMENT-EX.
018900     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-PAID-TO
019000         INTO WK-C-AMT-RAW
019100         DELIMITER IN WK-C-SCAN-DELIM
019200         WITH POINTER WK-N-SCAN-PTR.
019300     IF WK-C-SCAN-DELIM = SPACES
019400         GO TO A020-SCAN-BILL-PAYMENT-EX.
019500     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-DOT-TXN
019600         INTO WK-C-MERCHANT-RAW
019700         DELIMITER IN WK-C-SCAN-DELIM
019800         WITH POINTER WK-N-SCAN-PTR.
019900     IF WK-C-SCAN-DELIM = SPACES
020000         GO TO A020-SCAN-BILL-PAYMENT-EX.
020100     UNSTRING WK-C-UPPER-TEXT DELIMITED BY WK-C-LIT-ON
020200         INTO WK-C-REF-RAW
020300         DELIMITER IN WK-C-SCAN-DELIM
020400         WITH POINTER WK-N-SCAN-PTR.
020500     IF WK-C-SCAN-DELIM = SPACES
020600         GO TO A020-SCAN-BILL-PAYMENT-EX.
020700*
020800     PERFORM Y100-CLEAN-AMOUNT-ROUTINE.
020900     MOVE LK-PC-RUN-DATE TO AMB-TXN-DATE.
021000     MOVE LK-PC-RUN-TIME TO AMB-TXN-TIME.
021100     MOVE SPACES         TO AMB-TXN-ACCOUNT-REF.
021200     MOVE WK-C-MERCHANT-RAW TO AMB-TXN-MERCHANT.
021300     MOVE WK-C-REF-RAW   TO AMB-TXN-REFERENCE.
021400     MOVE "debit "       TO AMB-TXN-TYPE.
021500     MOVE .85            TO AMB-TXN-PARSE-CONF.
021600     PERFORM Y400-FINISH-ACCEPTED-TXN.
021700 A020-SCAN-BILL-PAYMENT-EX.
021800     EXIT.
021900
022000*----------------------------------------------------------------*
022100 Y100-CLEAN-AMOUNT-ROUTINE.
022200* STRIPS THOUSANDS COMMAS OUT OF WK-C-AMT-RAW, SPLITS ON THE
022300* DECIMAL POINT (DEFAULTING THE FRACTION TO "00" WHEN THE
022400* MESSAGE OMITS ONE) AND COMPOSES THE SIGNED AMOUNT.
022500*----------------------------------------------------------------*
022600     MOVE SPACES TO WK-C-AMT-CLEAN.
022700     MOVE 1      TO WK-N-AMT-CLEAN-OUT.
022800     PERFORM Y110-CLEAN-ONE-CHAR
022900        VARYING WK-N-DIG-IDX FROM 1 BY 1
023000          UNTIL WK-N-DIG-IDX > 15.
023100     UNSTRING WK-C-AMT-CLEAN DELIMITED BY "."
023200         INTO WK-C-AMT-INT-STR
023300              DELIMITER IN WK-C-SCAN-DELIM
023400              WK-C-AMT-FRAC-STR.
023500     IF WK-C-SCAN-DELIM = SPACES
023600         MOVE "00" TO WK-C-AMT-FRAC-STR.
023700     MOVE WK-C-AMT-INT-STR TO WK-C-DIGIT-STRING.
023800     MOVE 9 TO WK-N-DIG-LEN.
023900     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
024000     MOVE WK-N-DIGIT-VALUE TO WK-N-AMT-INT-VAL.
024100     MOVE SPACES TO WK-C-DIGIT-STRING.
024200     MOVE WK-C-AMT-FRAC-STR TO WK-C-DIGIT-STRING (1:2).
024300     MOVE 2 TO WK-N-DIG-LEN.
024400     PERFORM Y200-CONVERT-DIGITS-TO-NUMBER.
024500     MOVE WK-N-DIGIT-VALUE TO WK-N-AMT-FRAC-VAL.
024600     COMPUTE AMB-TXN-AMOUNT ROUNDED =
024700             WK-N-AMT-INT-VAL + (WK-N-AMT-FRAC-VAL / 100).
024800 Y100-CLEAN-AMOUNT-ROUTINE-EX.
024900     EXIT.
025000
025100 Y110-CLEAN-ONE-CHAR.
025200     IF WK-C-AMT-RAW (WK-N-DIG-IDX:1) NOT = ","
025300         MOVE WK-C-AMT-RAW (WK-N-DIG-IDX:1)
025400                      TO WK-C-AMT-CLEAN (WK-N-AMT-CLEAN-OUT:1)
025500         ADD 1 TO WK-N-AMT-CLEAN-OUT
025600     END-IF.
025700 Y110-CLEAN-ONE-CHAR-EX.
025800     EXIT.
025900
026000*----------------------------------------------------------------*
026100 Y200-CONVERT-DIGITS-TO-NUMBER.
026200* ACCUMULATES A DIGIT STRING INTO A BINARY VALUE, THE WAY THIS
026300* SHOP DID BEFORE FUNCTION NUMVAL WAS EVER ON THE MENU.
026400*----------------------------------------------------------------*
026500     MOVE ZERO TO WK-N-DIGIT-VALUE.
026600     PERFORM Y210-ACCUM-ONE-DIGIT
026700        VARYING WK-N-DIG-IDX FROM 1 BY 1
026800          UNTIL WK-N-DIG-IDX > WK-N-DIG-LEN.
026900 Y200-CONVERT-DIGITS-TO-NUMBER-EX.
027000     EXIT.
027100
027200 Y210-ACCUM-ONE-DIGIT.
027300     IF WK-C-DIGIT-STRING (WK-N-DIG-IDX:1) NUMERIC
027400         MOVE WK-C-DIGIT-STRING (WK-N-DIG-IDX:1)
027500                                  TO WK-N-DIG-ONE-CHAR
027600         COMPUTE WK-N-DIGIT-VALUE =
027700                 (WK-N-DIGIT-VALUE * 10) + WK-N-DIG-ONE-CHAR
027800     END-IF.
027900 Y210-ACCUM-ONE-DIGIT-EX.
028000     EXIT.
028100
028200*----------------------------------------------------------------*
028300 Y400-FINISH-ACCEPTED-TXN.
028400* COMMON TAIL FOR EVERY PATTERN THAT MATCHED - CURRENCY IS
028500* ALWAYS INR FOR THIS FEED (AMF0071); USER-ID DEFAULTED FROM
028510* THE COMMON AREA UNTIL THE FEED CARRIES ITS OWN (REQ 88123).
028600*----------------------------------------------------------------*
028700     MOVE "INR"      TO AMB-TXN-CURRENCY.
028750     MOVE WK-C-USER-ID-DEFAULT TO AMB-TXN-USER-ID.
028800     MOVE "Y"        TO LK-PC-STATUS.
028900 Y400-FINISH-ACCEPTED-TXN-EX.
029000     EXIT.
029100
029200******************************************************************
029300*************** END OF PROGRAM SOURCE - AMFVEML ****************
029400******************************************************************
