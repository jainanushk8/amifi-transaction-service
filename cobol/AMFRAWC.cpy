000100*****************************************************************
000200* AMFRAWC.CPY                                                    *
000300* AMIFI BATCH SUITE - RAW NOTIFICATION MESSAGE LAYOUT            *
000400* CALLER SUPPLIES THE 01 WRAPPER, E.G.                          *
000500*     01  SMS-RAW-MESSAGE.                                      *
000600*         COPY AMFRAWC REPLACING ==:PFX:== BY ==SMS==.          *
000700* SO EACH FEED GETS ITS OWN DATA-NAMES OFF THE ONE MASTER COPY. *
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* AMF0058 09/06/2011 PSHARMA - SMS ALERT FEED PROJECT - ORIGINAL   AMF0058
001200*                              200-BYTE RAW MESSAGE LAYOUT.
001300* AMF0071 04/02/2015 PSHARMA - E-MAIL ALERT FEED - LAYOUT MADE     AMF0071
001400*                              CHANNEL-NEUTRAL VIA REPLACING.
001500*****************************************************************
001600*
001700 05  :PFX:-RAW-TEXT                  PIC X(200).
001800*
001900 05  :PFX:-RAW-TEXT-R REDEFINES :PFX:-RAW-TEXT.
002000     10  :PFX:-RAW-SCAN-AREA         PIC X(190).
002100     10  FILLER                      PIC X(010).
